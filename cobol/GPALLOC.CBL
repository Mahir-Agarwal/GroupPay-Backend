000100*****************************************************************
000110* PROGRAM:   GPALLOC
000120* PURPOSE:   VALIDATION/ALLOCATION SUBPROGRAM - VALIDATES ONE
000130*            EXPENSE AGAINST ITS GROUP ROSTER AND, IF VALID,
000140*            ALLOCATES THE SPLIT AMONG PARTICIPANTS (EQUAL,
000150*            EXACT, OR PERCENTAGE).
000160*            CALLED ONCE PER EXPENSE BY GPSETTLE.
000170*****************************************************************
000180* CHANGE LOG.
000190*   08/02/1991  NKD  0002  ORIGINAL CODING - SPLIT OUT OF THE
000200*                          SETTLEMENT DRIVER AS A SEPARATE CALL
000210*                          SO THE VALIDATION RULES COULD BE
000220*                          TESTED ON THEIR OWN.
000230*   03/18/1992  RSK  0014  EQUAL SPLIT NOW DISTRIBUTES THE LEFT
000240*                          OVER PENNIES INSTEAD OF DROPPING THEM.
000250*   11/30/1992  RSK  0018  REVIEWED WITH AUDIT - CONFIRMED THE
000260*                          PENNY DISTRIBUTION ALWAYS LANDS ON
000270*                          THE FIRST N MEMBERS IN ROSTER ORDER.
000280*   07/09/1994  NKD  0029  ADDED THE MEMBERSHIP CHECK ON EVERY
000290*                          SPLIT PARTICIPANT, NOT JUST THE PAYER.
000300*   02/11/1997  RSK  0048  MINOR - RENAMED WORK FIELDS FOR THE
000310*                          NEW FIELD NAMING STANDARD (WS- PREFIX).
000320*   10/06/1998  PDV  0052  Y2K - REVIEWED. NO DATE FIELDS IN THIS
000330*                          PROGRAM, NO CHANGE REQUIRED.
000340*   01/19/1999  PDV  0052  Y2K - SIGN-OFF NOTED FOR AUDIT.
000350*   08/14/2001  RSK  0059  CURRENCY CODE REVIEW - NO CHANGE, THIS
000360*                          PROGRAM CARRIES NO CURRENCY LITERAL.
000370*   11/14/2002  MTJ  0062  PERCENTAGE SPLIT - LAST PARTICIPANT
000380*                          NOW ABSORBS THE ROUNDING RESIDUAL SO
000390*                          THE TOTAL IS EXACT TO THE PENNY.
000400*   03/03/2004  MTJ  0066  CONFIRMED LK-RESULT-COUNT IS RESET ON
000410*                          EVERY CALL SO A REJECTED EXPENSE NEVER
000420*                          RETURNS A STALE ALLOCATION TABLE.
000430*   12/01/2005  MTJ  0071  RECOMPILED UNDER UPDATED STANDARDS.
000440*                          COMMENT BLOCKS EXPANDED FOR THE NEW
000450*                          DOCUMENTATION STANDARD (REQUEST 0071).
000460*****************************************************************
000470* NOTE: THIS PROGRAM IS ONE OF THREE CALLED SUBPROGRAMS IN THE
000480* SETTLEMENT SUITE (GPALLOC, GPMINCF) PLUS THE GPSETTLE DRIVER.
000490* NONE OF THE THREE SHARE A COPYBOOK - SEE THE LINKAGE SECTION
000500* NOTE BELOW FOR WHY.
000510*****************************************************************
000520 IDENTIFICATION DIVISION.
000530 PROGRAM-ID. GPALLOC.
000540     AUTHOR. N. DESHPANDE. MODIFIED BY R. KHANNA.
000550     INSTALLATION. GROUPPAY TREASURY SYSTEMS.
000560     DATE-WRITTEN. 08/02/1991.
000570     DATE-COMPILED. 12/01/2005.
000580     SECURITY. UNCLASSIFIED - INTERNAL SETTLEMENT BATCH USE ONLY.
000590
000600*****************************************************************
000610* ENVIRONMENT DIVISION.
000620*****************************************************************
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650*
000660* IBM-4381 IS THE TREASURY BATCH LPAR THIS JOB STREAM HAS RUN
000670* ON SINCE ORIGINAL CODING.  CARRIED HERE FOR SOURCE/OBJECT
000680* DOCUMENTATION ONLY, NOT FOR ANY CONDITIONAL COMPILE.
000690*
000700 SOURCE-COMPUTER. IBM-4381.
000710 OBJECT-COMPUTER. IBM-4381.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740
000750*****************************************************************
000760* DATA DIVISION.
000770*****************************************************************
000780 DATA DIVISION.
000790 WORKING-STORAGE SECTION.
000800*****************************************************************
000810* FIELD USAGE SUMMARY.
000820*   WS-SHARE-WORK-AREA   - ONE MEMBER'S SHARE, EQUAL OR PERCENT.
000830*   WS-SUM-WORK-AREA     - RUNNING SUM FOR THE EXACT/PERCENT SUM
000840*                          CHECKS AND THE PERCENT ROUNDING TOTAL.
000850*   WS-ALLOC-SUBTOTAL    - EQUAL-SPLIT CHECK TOTAL / PERCENT-
000860*                          SPLIT ROUNDED-SO-FAR TOTAL.
000870*   WS-REMAINDER-AMT     - LEFTOVER PENNIES STILL TO HAND OUT.
000880*   WS-FOUND-FLAG        - SET BY EVERY ROSTER-MEMBERSHIP SEARCH.
000890*   WS-SUBSCRIPT-1/2     - SHARED LOOP SUBSCRIPTS, RESET BEFORE
000900*                          EACH USE - SEE THE PARAGRAPH NOTES.
000910*****************************************************************
000920*
000930* SCRATCH ACCUMULATORS FOR THE EQUAL/EXACT/PERCENT ALLOCATIONS.
000940* THE DIGITS-AREA REDEFINES GIVE THE STRAIGHT INTEGER-CENTS VIEW
000950* OF THE SAME AREA, THE WAY THIS SHOP REDEFINES DATE AND AMOUNT
000960* FIELDS ELSEWHERE FOR DEBUG DISPLAY.
000970*
000980 01  WS-SHARE-WORK-AREA.
000990     05  WS-SHARE-AMOUNT                PIC S9(7)V99.
001000 01  WS-SHARE-DIGITS-AREA REDEFINES WS-SHARE-WORK-AREA.
001010     05  WS-SHARE-DIGITS                PIC S9(9).
001020
001030*
001040* RUNNING SUM USED BY THE EXACT-SUM AND PERCENT-SUM CHECKS, AND
001050* AGAIN AS THE ROUNDING SUBTOTAL IN THE PERCENTAGE ALLOCATOR.
001060*
001070 01  WS-SUM-WORK-AREA.
001080     05  WS-SUM-AMOUNT                  PIC S9(9)V99.
001090 01  WS-SUM-DIGITS-AREA REDEFINES WS-SUM-WORK-AREA.
001100     05  WS-SUM-DIGITS                  PIC S9(11).
001110
001120*
001130* WS-ALLOC-SUBTOTAL DOUBLES AS THE EQUAL-SPLIT CHECK TOTAL AND
001140* THE PERCENT-SPLIT RUNNING TOTAL; WS-REMAINDER-AMT HOLDS THE
001150* LEFTOVER PENNIES FROM THE EQUAL-SPLIT FLOOR DIVIDE UNTIL
001160* 315-SET-ONE-EQUAL-SHARE HANDS THEM OUT ONE AT A TIME.
001170*
001180 01  WS-ALLOC-SUBTOTAL                 PIC S9(9)V99 VALUE 0.
001190 01  WS-REMAINDER-AMT                  PIC S9(7)V99 VALUE 0.
001200
001210*
001220* STANDALONE COUNTERS AND SWITCH.  CARRIED AS 77-LEVELS, NOT
001230* GROUPED UNDER AN 01, PER THE SHOP'S OLD HABIT FOR A SCRATCH
001240* SUBSCRIPT, TABLE INDEX, OR ONE-BYTE SWITCH THAT BELONGS TO
001250* NO RECORD.  WS-FOUND-FLAG IS RESET AND TESTED AROUND EACH
001260* ROSTER-MEMBERSHIP SEARCH; THE TWO SUBSCRIPTS ARE SHARED
001270* ACROSS SEVERAL PARAGRAPHS RATHER THAN DECLARED LOCALLY,
001280* WHICH IS WHY EACH IS ALWAYS RE-INITIALIZED BEFORE ITS LOOP.
001290*
001300 77  WS-FOUND-FLAG                     PIC X(1) VALUE 'N'.
001310     88  WS-MATCH-FOUND                    VALUE 'Y'.
001320     88  WS-MATCH-NOT-FOUND                VALUE 'N'.
001330 77  WS-SUBSCRIPT-1                    PIC 9(2) COMP VALUE 0.
001340 77  WS-SUBSCRIPT-2                    PIC 9(2) COMP VALUE 0.
001350
001360*
001370* LINKAGE SECTION.  EACH ITEM HERE IS REDECLARED INDEPENDENTLY
001380* TO MATCH GPSETTLE'S FILE SECTION / WORKING-STORAGE LAYOUTS
001390* BYTE FOR BYTE - THIS SHOP DOES NOT SHARE COPYBOOKS BETWEEN
001400* THE DRIVER AND ITS CALLED PROGRAMS.  A MISMATCH HERE WOULD
001410* NOT BE CAUGHT AT COMPILE TIME - IT WOULD SHOW UP AS GARBLED
001420* DATA AT RUN TIME - SO ANY CHANGE ON EITHER SIDE OF A CALL
001430* MUST BE MADE ON BOTH SIDES IN THE SAME MAINTENANCE REQUEST.
001440*
001450 LINKAGE SECTION.
001460*
001470* LK-EXPENSE-REC - THE ONE EXPENSE RECORD BEING VALIDATED AND
001480* ALLOCATED ON THIS CALL.  LK-SPLIT-RAW-AREA IS THE SAME HABIT
001490* AS GPSETTLE'S OWN RAW REDEFINES OF THE SPLIT-DETAIL TABLE,
001500* GIVING A SINGLE-FIELD VIEW FOR A WHOLESALE MOVE OR COMPARE.
001510*
001520 01  LK-EXPENSE-REC.
001530     05  LK-GROUP-ID                    PIC 9(6).
001540     05  LK-EXPENSE-ID                  PIC 9(6).
001550     05  LK-PAYER-ID                    PIC 9(6).
001560     05  LK-DESCRIPTION                 PIC X(20).
001570     05  LK-AMOUNT                      PIC S9(7)V99.
001580     05  LK-SPLIT-TYPE-CDE               PIC X(1).
001590         88  LK-SPLIT-EQUAL                  VALUE 'E'.
001600         88  LK-SPLIT-EXACT                  VALUE 'X'.
001610         88  LK-SPLIT-PERCENT                VALUE 'P'.
001620     05  LK-SPLIT-COUNT                 PIC 9(2).
001630     05  LK-SPLIT-DETAIL-AREA.
001640         10  LK-SPLIT-DETAIL OCCURS 10 TIMES
001650                 INDEXED BY LK-SPLIT-IDX.
001660             15  LK-SPLIT-USER-ID       PIC 9(6).
001670             15  LK-SPLIT-VALUE         PIC S9(7)V99.
001680     05  LK-SPLIT-RAW-AREA REDEFINES
001690             LK-SPLIT-DETAIL-AREA       PIC X(150).
001700     05  FILLER                         PIC X(3).
001710
001720*
001730* LK-ROSTER-TABLE - THE FULL GROUP MEMBERSHIP LIST, BUILT BY
001740* GPSETTLE'S 100-SERIES, AGAINST WHICH THE PAYER AND EVERY
001750* SPLIT PARTICIPANT ARE PROVEN TO BE GROUP MEMBERS.
001760*
001770 01  LK-ROSTER-TABLE.
001780     05  LK-ROSTER-COUNT                PIC 9(2) COMP.
001790     05  LK-ROSTER-ENTRY OCCURS 10 TIMES
001800             INDEXED BY LK-ROSTER-IDX.
001810         10  LK-ROSTER-USER-ID           PIC 9(6).
001820         10  LK-ROSTER-USER-NAME         PIC X(15).
001830         10  LK-ROSTER-ADMIN-FLAG        PIC X(1).
001840         10  LK-ROSTER-BALANCE           PIC S9(7)V99.
001850         10  FILLER                  PIC X(1).
001860
001870*
001880* LK-SPLIT-RESULT-TABLE - THE ALLOCATED SHARES RETURNED TO
001890* GPSETTLE, ONE ENTRY PER PARTICIPANT, FOR POSTING INTO THE
001900* GROUP'S RUNNING BALANCE TABLE.
001910*
001920 01  LK-SPLIT-RESULT-TABLE.
001930     05  LK-RESULT-COUNT                PIC 9(2) COMP.
001940     05  LK-RESULT-ENTRY OCCURS 10 TIMES
001950             INDEXED BY LK-RESULT-IDX.
001960         10  LK-RESULT-USER-ID           PIC 9(6).
001970         10  LK-RESULT-AMOUNT            PIC S9(7)V99.
001980         10  FILLER                  PIC X(1).
001990
002000*
002010* LK-VALID-FLAG / LK-REJECT-REASON - THE PASS/FAIL VERDICT AND,
002020* ON FAILURE, THE ONE-LINE REASON GPSETTLE WRITES TO THE
002030* REJECTS FILE.  ONLY THE FIRST FAILING CHECK SETS THE REASON.
002040*
002050 01  LK-VALID-FLAG                     PIC X(1).
002060     88  LK-EXPENSE-VALID                   VALUE 'Y'.
002070     88  LK-EXPENSE-INVALID                 VALUE 'N'.
002080 01  LK-REJECT-REASON                   PIC X(40).
002090
002100*****************************************************************
002110* PROCEDURE DIVISION.
002120*****************************************************************
002130 PROCEDURE DIVISION USING LK-EXPENSE-REC
002140                            LK-ROSTER-TABLE
002150                            LK-SPLIT-RESULT-TABLE
002160                            LK-VALID-FLAG
002170                            LK-REJECT-REASON.
002180
002190*****************************************************************
002200* GENERAL PROCESSING NOTES.
002210*   1. VALIDATION (200-SERIES) ALWAYS RUNS FIRST AND IN FULL
002220*      ORDER - AMOUNT, DESCRIPTION, PAYER MEMBERSHIP, SPLIT
002230*      MEMBERSHIP, THEN THE SPLIT-TYPE SUM CHECK.  ONCE ANY ONE
002240*      OF THESE FAILS THE REMAINING CHECKS ARE SKIPPED BUT THE
002250*      PARAGRAPHS STILL COMPLETE NORMALLY - THERE IS NO GO TO
002260*      OUT OF THE VALIDATION SEQUENCE.
002270*   2. ALLOCATION (300-SERIES) ONLY RUNS WHEN VALIDATION PASSED.
002280*      EXACTLY ONE OF THE THREE 31X/32X/33X PARAGRAPHS FIRES,
002290*      SELECTED BY THE SPLIT-TYPE-CDE 88-LEVEL CONDITIONS.
002300*   3. THE CALLER (GPSETTLE) OWNS THE DECISION OF WHAT TO DO
002310*      WITH AN INVALID EXPENSE - THIS PROGRAM ONLY REPORTS THE
002320*      VERDICT AND REASON, IT DOES NOT WRITE THE REJECTS FILE.
002330*****************************************************************
002340*
002350* MAINLINE.  VALIDATE FIRST; ALLOCATE ONLY WHEN VALIDATION
002360* PASSED.  THE RESULT TABLE IS CLEARED ON EVERY CALL SO A
002370* REJECTED EXPENSE NEVER CARRIES A STALE ALLOCATION BACK TO
002380* THE CALLER.
002390*
002400 000-MAIN-CONTROL.
002410     MOVE ZERO TO LK-RESULT-COUNT.
002420     PERFORM 200-VALIDATE-EXPENSE THRU 200-VALIDATE-EXIT.
002430     IF LK-EXPENSE-VALID
002440         PERFORM 300-ALLOCATE-SPLIT THRU 300-ALLOCATE-EXIT.
002450     GOBACK.
002460
002470*
002480* VALIDATION.  EACH CHECK IS SKIPPED ONCE THE EXPENSE HAS
002490* ALREADY BEEN MARKED INVALID BY AN EARLIER ONE (03/18/1992
002500* CHANGE LOG 0014 STYLE - FIRST FAILURE WINS, REASON IS NOT       CL0014  
002510* OVERWRITTEN).  THE ORDER OF THE CHECKS BELOW IS THE ORDER
002520* SPEC'D BY THE BUSINESS - AMOUNT, THEN DESCRIPTION, THEN
002530* MEMBERSHIP, THEN THE SPLIT-TYPE-SPECIFIC SUM CHECK.
002540*
002550 200-VALIDATE-EXPENSE.
002560     MOVE 'Y' TO LK-VALID-FLAG.
002570     MOVE SPACES TO LK-REJECT-REASON.
002580     IF LK-AMOUNT NOT > ZERO
002590         MOVE 'N' TO LK-VALID-FLAG
002600         MOVE "AMOUNT MUST BE GREATER THAN ZERO"
002610             TO LK-REJECT-REASON.
002620     IF LK-VALID-FLAG = 'Y' AND LK-DESCRIPTION = SPACES
002630         MOVE 'N' TO LK-VALID-FLAG
002640         MOVE "DESCRIPTION MUST NOT BE BLANK"
002650             TO LK-REJECT-REASON.
002660     IF LK-VALID-FLAG = 'Y'
002670         PERFORM 210-CHECK-PAYER-IN-ROSTER THRU 210-CHECK-EXIT.
002680     IF LK-VALID-FLAG = 'Y'
002690         PERFORM 220-CHECK-SPLITS-IN-ROSTER THRU 220-CHECK-EXIT.
002700     IF LK-VALID-FLAG = 'Y' AND LK-SPLIT-EXACT
002710         PERFORM 230-CHECK-EXACT-SUM THRU 230-CHECK-EXIT.
002720     IF LK-VALID-FLAG = 'Y' AND LK-SPLIT-PERCENT
002730         PERFORM 240-CHECK-PERCENT-SUM THRU 240-CHECK-EXIT.
002740 200-VALIDATE-EXIT.
002750*    LK-VALID-FLAG CARRIES THE FINAL VERDICT AND LK-REJECT-
002760*    REASON CARRIES THE FIRST FAILURE MESSAGE, IF ANY, BACK
002770*    TO 000-MAIN-CONTROL.
002780     EXIT.
002790
002800*
002810* PAYER-ID MUST BE A MEMBER OF THE GROUP.  SETS THE REJECT
002820* REASON ONLY WHEN THE SEARCH BELOW COMES BACK NOT-FOUND.
002830*
002840 210-CHECK-PAYER-IN-ROSTER.
002850     MOVE 'N' TO WS-FOUND-FLAG.
002860     MOVE 1 TO WS-SUBSCRIPT-2.
002870     PERFORM 215-MATCH-PAYER-TO-ROSTER THRU 215-MATCH-EXIT
002880         VARYING WS-SUBSCRIPT-2 FROM 1 BY 1
002890         UNTIL WS-SUBSCRIPT-2 > LK-ROSTER-COUNT.
002900     IF WS-MATCH-NOT-FOUND
002910         MOVE 'N' TO LK-VALID-FLAG
002920         MOVE "PAYER IS NOT A MEMBER OF THE GROUP"
002930             TO LK-REJECT-REASON.
002940 210-CHECK-EXIT.
002950     EXIT.
002960
002970*
002980* TEST ONE ROSTER ENTRY AGAINST THE PAYER-ID.  LOOP CONTINUES
002990* PAST A MATCH SINCE THERE IS NO EARLY-EXIT PERFORM IN THIS
003000* SHOP'S STYLE - THE FLAG SIMPLY STAYS SET ONCE RAISED.
003010*
003020 215-MATCH-PAYER-TO-ROSTER.
003030     IF LK-ROSTER-USER-ID (WS-SUBSCRIPT-2) = LK-PAYER-ID
003040         MOVE 'Y' TO WS-FOUND-FLAG.
003050 215-MATCH-EXIT.
003060     EXIT.
003070
003080*
003090* EVERY SPLIT-USER-ID (WHEN THE SPLIT TYPE CARRIES DETAIL
003100* PAIRS) MUST ALSO BE A MEMBER OF THE GROUP.  EQUAL SPLITS
003110* CARRY NO DETAIL PAIRS SO THIS LOOP SIMPLY DOES NOT EXECUTE.
003120* THE LOOP STOPS EARLY AS SOON AS ONE BAD PARTICIPANT IS
003130* FOUND, SINCE THE FIRST FAILURE IS ALL THE REJECT MESSAGE
003140* NEEDS.
003150*
003160 220-CHECK-SPLITS-IN-ROSTER.
003170     MOVE 1 TO WS-SUBSCRIPT-1.
003180     PERFORM 225-CHECK-ONE-SPLIT-MEMBER THRU 225-CHECK-EXIT
003190         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
003200         UNTIL WS-SUBSCRIPT-1 > LK-SPLIT-COUNT
003210            OR LK-VALID-FLAG = 'N'.
003220 220-CHECK-EXIT.
003230     EXIT.
003240
003250*
003260* FOR ONE SPLIT-DETAIL ENTRY, SEARCH THE FULL ROSTER FOR A
003270* MATCHING USER-ID.  REUSES WS-SUBSCRIPT-2 AS THE INNER-LOOP
003280* INDEX, THE SAME AS THE PAYER CHECK ABOVE.
003290*
003300 225-CHECK-ONE-SPLIT-MEMBER.
003310     MOVE 'N' TO WS-FOUND-FLAG.
003320     MOVE 1 TO WS-SUBSCRIPT-2.
003330     PERFORM 227-MATCH-SPLIT-TO-ROSTER THRU 227-MATCH-EXIT
003340         VARYING WS-SUBSCRIPT-2 FROM 1 BY 1
003350         UNTIL WS-SUBSCRIPT-2 > LK-ROSTER-COUNT.
003360     IF WS-MATCH-NOT-FOUND
003370         MOVE 'N' TO LK-VALID-FLAG
003380         MOVE "SPLIT PARTICIPANT NOT A GROUP MEMBER"
003390             TO LK-REJECT-REASON.
003400 225-CHECK-EXIT.
003410     EXIT.
003420
003430*
003440* TEST ONE ROSTER ENTRY AGAINST THE CURRENT SPLIT PARTICIPANT.
003450*
003460 227-MATCH-SPLIT-TO-ROSTER.
003470     IF LK-ROSTER-USER-ID (WS-SUBSCRIPT-2) =
003480             LK-SPLIT-USER-ID (WS-SUBSCRIPT-1)
003490         MOVE 'Y' TO WS-FOUND-FLAG.
003500 227-MATCH-EXIT.
003510     EXIT.
003520
003530*
003540* 'X' EXACT - NEEDS AT LEAST ONE DETAIL PAIR, AND THE PAIRS
003550* MUST SUM TO THE EXPENSE AMOUNT EXACTLY.  NO ROUNDING IS
003560* INVOLVED ON THIS PATH SINCE EVERY VALUE IS TAKEN VERBATIM.
003570*
003580 230-CHECK-EXACT-SUM.
003590     IF LK-SPLIT-COUNT < 1
003600         MOVE 'N' TO LK-VALID-FLAG
003610         MOVE "EXACT SPLIT REQUIRES AT LEAST ONE DETAIL"
003620             TO LK-REJECT-REASON
003630     ELSE
003640         MOVE ZERO TO WS-SUM-AMOUNT
003650         MOVE 1 TO WS-SUBSCRIPT-1
003660         PERFORM 235-ADD-ONE-SPLIT-VALUE THRU 235-ADD-EXIT
003670             VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
003680             UNTIL WS-SUBSCRIPT-1 > LK-SPLIT-COUNT
003690         IF WS-SUM-AMOUNT NOT = LK-AMOUNT
003700             MOVE 'N' TO LK-VALID-FLAG
003710             MOVE "EXACT SPLIT VALUES DO NOT SUM TO AMOUNT"
003720                 TO LK-REJECT-REASON.
003730 230-CHECK-EXIT.
003740*    NOTE THE SPLIT-COUNT TEST AND THE SUM TEST ARE MUTUALLY
003750*    EXCLUSIVE BY CONSTRUCTION OF THE IF/ELSE ABOVE - ONLY ONE
003760*    OF THE TWO REJECT REASONS CAN EVER BE SET ON ONE CALL.
003770     EXIT.
003780
003790*
003800* ACCUMULATE ONE SPLIT-DETAIL VALUE INTO WS-SUM-AMOUNT.  SHARED
003810* BY BOTH THE EXACT-SUM CHECK ABOVE AND THE PERCENT-SUM CHECK
003820* BELOW - NEITHER CARES WHETHER THE VALUES ARE DOLLARS OR
003830* PERCENTAGE POINTS, ONLY THAT THEY ADD UP.
003840*
003850 235-ADD-ONE-SPLIT-VALUE.
003860     ADD LK-SPLIT-VALUE (WS-SUBSCRIPT-1) TO WS-SUM-AMOUNT.
003870 235-ADD-EXIT.
003880     EXIT.
003890
003900*
003910* 'P' PERCENTAGE - THE DETAIL PAIRS MUST SUM TO EXACTLY 100.00.
003920* A GROUP THAT SPLITS 33/33/34 PASSES THIS CHECK; ONE THAT
003930* SPLITS 33/33/33 DOES NOT AND IS REJECTED HERE BEFORE ANY
003940* ALLOCATION IS ATTEMPTED.
003950*
003960 240-CHECK-PERCENT-SUM.
003970     MOVE ZERO TO WS-SUM-AMOUNT.
003980     MOVE 1 TO WS-SUBSCRIPT-1.
003990     PERFORM 235-ADD-ONE-SPLIT-VALUE THRU 235-ADD-EXIT
004000         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
004010         UNTIL WS-SUBSCRIPT-1 > LK-SPLIT-COUNT.
004020     IF WS-SUM-AMOUNT NOT = 100.00
004030         MOVE 'N' TO LK-VALID-FLAG
004040         MOVE "PERCENTAGE SPLIT VALUES DO NOT SUM TO 100"
004050             TO LK-REJECT-REASON.
004060 240-CHECK-EXIT.
004070*    A PERCENT SPLIT THAT FAILS THIS CHECK NEVER REACHES
004080*    300-ALLOCATE-SPLIT - THE CALLER SEES LK-EXPENSE-INVALID.
004090     EXIT.
004100
004110*
004120* ALLOCATION.  DISPATCHES ON THE SPLIT-TYPE CODE ALREADY
004130* PROVEN VALID BY 200-VALIDATE-EXPENSE - NO FURTHER ERROR
004140* CHECKING IS DONE PAST THIS POINT.
004150*
004160 300-ALLOCATE-SPLIT.
004170     IF LK-SPLIT-EQUAL
004180         PERFORM 310-ALLOC-EQUAL THRU 310-ALLOC-EQUAL-EXIT.
004190     IF LK-SPLIT-EXACT
004200         PERFORM 320-ALLOC-EXACT THRU 320-ALLOC-EXACT-EXIT.
004210     IF LK-SPLIT-PERCENT
004220         PERFORM 330-ALLOC-PERCENT THRU 330-ALLOC-PERCENT-EXIT.
004230 300-ALLOCATE-EXIT.
004240*    FALLS THROUGH HERE REGARDLESS OF WHICH SPLIT TYPE FIRED -
004250*    EXACTLY ONE OF THE THREE 88-LEVELS IS TRUE AT THIS POINT
004260*    BECAUSE 200-VALIDATE-EXPENSE ALREADY PROVED THE CODE IS
004270*    ONE OF 'E', 'X', OR 'P'.
004280     EXIT.
004290
004300*
004310* EQUAL - EVERY ROSTER MEMBER PARTICIPATES.  FLOOR-DIVIDE FOR
004320* THE PER-HEAD SHARE, THEN HAND OUT THE LEFTOVER PENNIES ONE
004330* AT A TIME IN ROSTER ORDER (CHANGE LOG 0014 FIX, CONFIRMED
004340* WITH AUDIT UNDER CHANGE LOG 0018).
004350*
004360 310-ALLOC-EQUAL.
004370     MOVE LK-ROSTER-COUNT TO LK-RESULT-COUNT.
004380     DIVIDE LK-AMOUNT BY LK-ROSTER-COUNT
004390         GIVING WS-SHARE-AMOUNT.
004400     MULTIPLY WS-SHARE-AMOUNT BY LK-ROSTER-COUNT
004410         GIVING WS-ALLOC-SUBTOTAL.
004420     SUBTRACT WS-ALLOC-SUBTOTAL FROM LK-AMOUNT
004430         GIVING WS-REMAINDER-AMT.
004440     MOVE 1 TO WS-SUBSCRIPT-1.
004450     PERFORM 315-SET-ONE-EQUAL-SHARE THRU 315-SET-EXIT
004460         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
004470         UNTIL WS-SUBSCRIPT-1 > LK-ROSTER-COUNT.
004480 310-ALLOC-EQUAL-EXIT.
004490*    LK-RESULT-COUNT WAS SET TO LK-ROSTER-COUNT ABOVE, SO THE
004500*    CALLER KNOWS TO WALK ALL OF LK-ROSTER-COUNT ENTRIES, NOT
004510*    JUST LK-SPLIT-COUNT - EQUAL SPLITS HAVE NO DETAIL PAIRS.
004520     EXIT.
004530
004540*
004550* ONE MEMBER'S EQUAL SHARE - THE FLOOR AMOUNT, PLUS ONE PENNY
004560* IF THE REMAINDER POOL IS NOT YET EXHAUSTED.  BECAUSE THE
004570* LOOP RUNS IN ROSTER ORDER, THE EARLIEST MEMBERS ALWAYS
004580* ABSORB THE LEFTOVER PENNIES.
004590*
004600 315-SET-ONE-EQUAL-SHARE.
004610     MOVE LK-ROSTER-USER-ID (WS-SUBSCRIPT-1)
004620         TO LK-RESULT-USER-ID (WS-SUBSCRIPT-1).
004630     MOVE WS-SHARE-AMOUNT TO LK-RESULT-AMOUNT (WS-SUBSCRIPT-1).
004640     IF WS-REMAINDER-AMT > ZERO
004650         ADD 0.01 TO LK-RESULT-AMOUNT (WS-SUBSCRIPT-1)
004660         SUBTRACT 0.01 FROM WS-REMAINDER-AMT.
004670 315-SET-EXIT.
004680     EXIT.
004690
004700*
004710* EXACT - EACH PARTICIPANT'S DETAIL VALUE IS TAKEN VERBATIM.
004720* NO COMPUTATION HAPPENS HERE; 230-CHECK-EXACT-SUM HAS ALREADY
004730* PROVEN THE VALUES SUM TO THE EXPENSE AMOUNT.
004740*
004750 320-ALLOC-EXACT.
004760     MOVE LK-SPLIT-COUNT TO LK-RESULT-COUNT.
004770     MOVE 1 TO WS-SUBSCRIPT-1.
004780     PERFORM 325-COPY-ONE-EXACT-SPLIT THRU 325-COPY-EXIT
004790         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
004800         UNTIL WS-SUBSCRIPT-1 > LK-SPLIT-COUNT.
004810 320-ALLOC-EXACT-EXIT.
004820*    LK-RESULT-COUNT EQUALS LK-SPLIT-COUNT HERE, UNLIKE THE
004830*    EQUAL-SPLIT PATH WHICH ALWAYS USES THE FULL ROSTER COUNT.
004840     EXIT.
004850
004860*
004870* COPY ONE SPLIT-DETAIL PAIR STRAIGHT ACROSS TO THE RESULT
004880* TABLE.
004890*
004900 325-COPY-ONE-EXACT-SPLIT.
004910     MOVE LK-SPLIT-USER-ID (WS-SUBSCRIPT-1)
004920         TO LK-RESULT-USER-ID (WS-SUBSCRIPT-1).
004930     MOVE LK-SPLIT-VALUE (WS-SUBSCRIPT-1)
004940         TO LK-RESULT-AMOUNT (WS-SUBSCRIPT-1).
004950 325-COPY-EXIT.
004960     EXIT.
004970
004980*
004990* PERCENTAGE - EVERY PARTICIPANT BUT THE LAST IS ROUNDED
005000* HALF-UP; THE LAST (IN INPUT ORDER) ABSORBS WHATEVER IS LEFT
005010* SO THE TOTAL COMES OUT EXACT TO THE PENNY (CHANGE LOG 0062).    CL0062  
005020*
005030 330-ALLOC-PERCENT.
005040     MOVE LK-SPLIT-COUNT TO LK-RESULT-COUNT.
005050     MOVE ZERO TO WS-ALLOC-SUBTOTAL.
005060     MOVE 1 TO WS-SUBSCRIPT-1.
005070     PERFORM 335-SET-ONE-PERCENT-SHARE THRU 335-SET-EXIT
005080         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
005090         UNTIL WS-SUBSCRIPT-1 > LK-SPLIT-COUNT.
005100 330-ALLOC-PERCENT-EXIT.
005110*    WS-ALLOC-SUBTOTAL HOLDS THE SUM OF EVERY ROUNDED SHARE
005120*    EXCEPT THE LAST PARTICIPANT'S - 335 USES IT ONE FINAL
005130*    TIME TO COMPUTE THAT LAST PARTICIPANT'S RESIDUAL SHARE.
005140     EXIT.
005150
005160*
005170* ONE PARTICIPANT'S PERCENTAGE SHARE.  A NON-LAST PARTICIPANT
005180* GETS AMOUNT TIMES PERCENT OVER 100, ROUNDED HALF-UP, AND
005190* THAT ROUNDED FIGURE IS ADDED INTO THE RUNNING SUBTOTAL; THE
005200* LAST PARTICIPANT INSTEAD TAKES WHATEVER IS LEFT OF THE
005210* EXPENSE AMOUNT AFTER THAT SUBTOTAL, WHICH IS WHAT MAKES THE
005220* TOTAL EXACT REGARDLESS OF HOW THE ROUNDING FELL.
005230*
005240 335-SET-ONE-PERCENT-SHARE.
005250     MOVE LK-SPLIT-USER-ID (WS-SUBSCRIPT-1)
005260         TO LK-RESULT-USER-ID (WS-SUBSCRIPT-1).
005270     IF WS-SUBSCRIPT-1 < LK-SPLIT-COUNT
005280         COMPUTE WS-SHARE-AMOUNT ROUNDED =
005290             LK-AMOUNT * LK-SPLIT-VALUE (WS-SUBSCRIPT-1) / 100
005300         MOVE WS-SHARE-AMOUNT
005310             TO LK-RESULT-AMOUNT (WS-SUBSCRIPT-1)
005320         ADD WS-SHARE-AMOUNT TO WS-ALLOC-SUBTOTAL
005330     ELSE
005340         SUBTRACT WS-ALLOC-SUBTOTAL FROM LK-AMOUNT
005350             GIVING LK-RESULT-AMOUNT (WS-SUBSCRIPT-1).
005360 335-SET-EXIT.
005370     EXIT.
