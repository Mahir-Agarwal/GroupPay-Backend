000100*****************************************************************
000110* PROGRAM:   GPMINCF
000120* PURPOSE:   MINIMUM-TRANSFER SETTLEMENT SUBPROGRAM - GIVEN A
000130*            GROUP'S TABLE OF NONZERO MEMBER BALANCES,
000140*            REPEATEDLY MATCHES THE LARGEST CREDITOR WITH THE
000150*            LARGEST DEBTOR AND EMITS THE MINIMUM SET OF
000160*            SETTLEMENT TRANSACTIONS.  CALLED ONCE PER GROUP
000170*            BY GPSETTLE AT THE CONTROL BREAK.
000180*****************************************************************
000190* CHANGE LOG.
000200*   09/09/1993  NKD  0022  ORIGINAL CODING - REQUESTED BY GROUP
000210*                          ADMIN REPORTING SO MEMBERS WOULD SEE
000220*                          THE FEWEST POSSIBLE TRANSFERS.
000230*   01/05/1994  RSK  0027  TIE-BREAK CONFIRMED AS FIRST TABLE
000240*                          ENTRY WINS - MATCHES ROSTER ORDER.
000250*   06/19/1995  NKD  0035  WALKED THROUGH WITH TREASURY ON A
000260*                          SEVEN-MEMBER GROUP TO CONFIRM THE
000270*                          TRANSACTION COUNT NEVER EXCEEDS
000280*                          MEMBER-COUNT MINUS ONE.
000290*   04/22/1996  PDV  0041  GUARD ADDED FOR AN ALL-ZERO BALANCE    CL0041  
000300*                          TABLE (EVERY EXPENSE IN THE GROUP
000310*                          WAS REJECTED) - LOOP NOW EXITS AT
000320*                          ONCE INSTEAD OF ABENDING.
000330*   10/06/1998  PDV  0052  Y2K - REVIEWED. NO DATE FIELDS IN THIS
000340*                          PROGRAM, NO CHANGE REQUIRED.
000350*   01/19/1999  PDV  0052  Y2K - SIGN-OFF NOTED FOR AUDIT.
000360*   08/14/2001  RSK  0059  CURRENCY CODE REVIEW - NO CHANGE, THIS
000370*                          PROGRAM CARRIES NO CURRENCY LITERAL.
000380*   05/02/2003  MTJ  0066  SETTLE-COUNT WAS LEFT NONZERO FROM
000390*                          THE PRIOR CALL WHEN A GROUP NETTED TO
000400*                          ALL ZERO - NOW RESET ON ENTRY.         CL0066  
000410*   12/01/2005  MTJ  0071  RECOMPILED UNDER UPDATED STANDARDS.
000420*                          COMMENT BLOCKS EXPANDED FOR THE NEW
000430*                          DOCUMENTATION STANDARD (REQUEST 0071).
000440*****************************************************************
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID. GPMINCF.
000470     AUTHOR. N. DESHPANDE. MODIFIED BY R. KHANNA.
000480     INSTALLATION. GROUPPAY TREASURY SYSTEMS.
000490     DATE-WRITTEN. 09/09/1993.
000500     DATE-COMPILED. 12/01/2005.
000510     SECURITY. UNCLASSIFIED - INTERNAL SETTLEMENT BATCH USE ONLY.
000520
000530*****************************************************************
000540* ENVIRONMENT DIVISION.
000550*****************************************************************
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580*
000590* IBM-4381 IS THE TREASURY BATCH LPAR THIS JOB STREAM HAS RUN
000600* ON SINCE ORIGINAL CODING.  CARRIED HERE STRICTLY FOR SOURCE/
000610* OBJECT DOCUMENTATION, NOT FOR ANY CONDITIONAL COMPILE.
000620*
000630 SOURCE-COMPUTER. IBM-4381.
000640 OBJECT-COMPUTER. IBM-4381.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670
000680*****************************************************************
000690* DATA DIVISION.
000700*****************************************************************
000710 DATA DIVISION.
000720 WORKING-STORAGE SECTION.
000730*
000740* WORKING COPY OF THE BALANCE TABLE.  GPMINCF DRIVES DOWN THE
000750* ENTRIES IT IS HANDED TO ZERO, SO THE CALLER'S BALANCE TABLE
000760* IS TREATED AS CONSUMED ON RETURN - GPSETTLE REBUILDS IT FRESH
000770* FOR EVERY GROUP.  THE THREE SCRATCH AMOUNTS BELOW EACH CARRY
000780* A DIGITS-AREA REDEFINES GIVING THE STRAIGHT INTEGER-CENTS
000790* VIEW OF THE SAME AREA, THE WAY THIS SHOP REDEFINES DATE AND
000800* AMOUNT FIELDS ELSEWHERE FOR DEBUG DISPLAY.
000810*
000820 01  WS-MAX-CREDIT-AMOUNT               PIC S9(7)V99 VALUE 0.
000830 01  WS-MAX-CREDIT-AREA REDEFINES WS-MAX-CREDIT-AMOUNT.
000840     05  WS-MAX-CREDIT-DIGITS           PIC S9(9).
000850 01  WS-MAX-DEBIT-AMOUNT                PIC S9(7)V99 VALUE 0.
000860 01  WS-MAX-DEBIT-AREA REDEFINES WS-MAX-DEBIT-AMOUNT.
000870     05  WS-MAX-DEBIT-DIGITS            PIC S9(9).
000880 01  WS-TRANSFER-AMOUNT                 PIC S9(7)V99 VALUE 0.
000890 01  WS-TRANSFER-AREA REDEFINES WS-TRANSFER-AMOUNT.
000900     05  WS-TRANSFER-DIGITS             PIC S9(9).
000910
000920*
000930* STANDALONE COUNTERS.  CARRIED AS 77-LEVELS, NOT GROUPED UNDER
000940* AN 01, PER THE SHOP'S OLD HABIT FOR A SCRATCH SUBSCRIPT OR
000950* TABLE INDEX THAT BELONGS TO NO RECORD.
000960*
000970 77  WS-MAX-CREDIT-IDX                 PIC 9(2) COMP VALUE 0.
000980 77  WS-MAX-DEBIT-IDX                  PIC 9(2) COMP VALUE 0.
000990 77  WS-SUBSCRIPT-1                    PIC 9(2) COMP VALUE 0.
001000
001010*
001020* ONE-PASS-DONE SWITCH.  SET WHEN BOTH THE MAX CREDITOR AND MAX
001030* DEBTOR CAME BACK ZERO, MEANING EVERY BALANCE IN THE GROUP HAS
001040* BEEN DRIVEN TO ZERO AND THE GREEDY MATCH LOOP CAN STOP.
001050*
001060 01  WS-MATCH-DONE-FLAG                PIC X(1) VALUE 'N'.
001070     88  WS-MATCH-DONE                      VALUE 'Y'.
001080     88  WS-MATCH-NOT-DONE                  VALUE 'N'.
001090
001100*
001110* LINKAGE SECTION.  REDECLARED INDEPENDENTLY OF GPSETTLE'S OWN
001120* WS-BALANCE-TABLE / WS-SETTLEMENT-TABLE, BYTE FOR BYTE, AS IS
001130* THIS SHOP'S HABIT BETWEEN A DRIVER AND ITS CALLED PROGRAMS -
001140* NEITHER TABLE IS CARRIED IN A SHARED COPYBOOK.
001150*
001160 LINKAGE SECTION.
001170*
001180* LK-BALANCE-TABLE - ONE ENTRY PER GROUP MEMBER WITH A NONZERO
001190* NET BALANCE.  BUILT BY GPSETTLE'S 630-SERIES AND
001200* CONSUMED HERE; GPMINCF POSTS EVERY TRANSFER BACK INTO IT.
001210*
001220 01  LK-BALANCE-TABLE.
001230     05  LK-BAL-COUNT                   PIC 9(2) COMP.
001240     05  LK-BAL-ENTRY OCCURS 10 TIMES
001250             INDEXED BY LK-BAL-IDX.
001260         10  LK-BAL-USER-ID              PIC 9(6).
001270         10  LK-BAL-AMOUNT               PIC S9(7)V99.
001280         10  FILLER                  PIC X(1).
001290
001300*
001310* LK-SETTLEMENT-TABLE - ONE ENTRY PER EMITTED PAY-X-TO-Y
001320* TRANSFER, RETURNED TO GPSETTLE FOR THE SETTLEMENTS FILE AND
001330* THE REPORT'S DETAIL SECTION 2.  SIZED ONE LESS THAN THE
001340* BALANCE TABLE BECAUSE THIS PROGRAM NEVER EMITS MORE THAN N-1
001350* TRANSACTIONS FOR N NONZERO-BALANCE MEMBERS.
001360*
001370 01  LK-SETTLEMENT-TABLE.
001380     05  LK-SETTLE-COUNT                PIC 9(2) COMP.
001390     05  LK-SETTLE-ENTRY OCCURS 9 TIMES
001400             INDEXED BY LK-SETTLE-IDX.
001410         10  LK-SETTLE-PAYER-ID          PIC 9(6).
001420         10  LK-SETTLE-PAYEE-ID          PIC 9(6).
001430         10  LK-SETTLE-AMOUNT            PIC S9(7)V99.
001440         10  FILLER                  PIC X(1).
001450
001460*****************************************************************
001470* PROCEDURE DIVISION.
001480*****************************************************************
001490 PROCEDURE DIVISION USING LK-BALANCE-TABLE
001500                            LK-SETTLEMENT-TABLE.
001510
001520*
001530* MAINLINE.  RESETS THE RETURN-TABLE COUNT AND THE DONE SWITCH
001540* (CHANGE LOG 0066 - BOTH USED TO COME IN DIRTY FROM A PRIOR
001550* CALL) THEN DRIVES THE GREEDY MATCH UNTIL EVERY BALANCE IS
001560* ZERO OR THE NINE-TRANSACTION TABLE IS FULL.
001570*
001580 000-MAIN-CONTROL.
001590     MOVE ZERO TO LK-SETTLE-COUNT.
001600     MOVE 'N' TO WS-MATCH-DONE-FLAG.
001610     PERFORM 400-MATCH-DEBTOR-CREDITOR THRU 400-MATCH-EXIT
001620         UNTIL WS-MATCH-DONE
001630            OR LK-SETTLE-COUNT > 9.
001640     GOBACK.
001650
001660*
001670* ONE PASS OF THE GREEDY MATCH. FINDS THE
001680* SINGLE LARGEST CREDITOR AND SINGLE LARGEST DEBTOR (TIES GO
001690* TO THE LOWER TABLE INDEX, CHANGE LOG 0027), TRANSFERS THE
001700* SMALLER OF THE TWO MAGNITUDES, AND EMITS ONE SETTLEMENT.
001710* WHEN BOTH COME BACK ZERO THE GROUP IS FULLY SETTLED.
001720*
001730 400-MATCH-DEBTOR-CREDITOR.
001740     PERFORM 410-FIND-MAX-CREDITOR THRU 410-FIND-EXIT.
001750     PERFORM 420-FIND-MAX-DEBTOR THRU 420-FIND-EXIT.
001760     IF WS-MAX-CREDIT-AMOUNT = ZERO AND WS-MAX-DEBIT-AMOUNT = ZERO
001770         MOVE 'Y' TO WS-MATCH-DONE-FLAG
001780     ELSE
001790         PERFORM 450-COMPUTE-TRANSFER THRU 450-COMPUTE-EXIT
001800         PERFORM 460-EMIT-ONE-SETTLEMENT THRU 460-EMIT-EXIT
001810         PERFORM 470-POST-TRANSFER THRU 470-POST-EXIT.
001820 400-MATCH-EXIT.
001830     EXIT.
001840
001850*
001860* CREDITOR HALF OF THE MATCH.  SCANS THE BALANCE TABLE ONCE AND
001870* KEEPS THE HIGHEST BALANCE SEEN SO FAR.  A STRICT GREATER-THAN
001880* TEST MEANS THE FIRST ENTRY AT A TIED HIGH VALUE KEEPS THE
001890* INDEX, SATISFYING THE ROSTER-ORDER TIE-BREAK RULE.
001900*
001910 410-FIND-MAX-CREDITOR.
001920     MOVE ZERO TO WS-MAX-CREDIT-AMOUNT.
001930     MOVE ZERO TO WS-MAX-CREDIT-IDX.
001940     MOVE 1 TO WS-SUBSCRIPT-1.
001950     PERFORM 415-TEST-ONE-CREDITOR THRU 415-TEST-EXIT
001960         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
001970         UNTIL WS-SUBSCRIPT-1 > LK-BAL-COUNT.
001980 410-FIND-EXIT.
001990     EXIT.
002000
002010*
002020* TEST ONE BALANCE-TABLE ENTRY AGAINST THE RUNNING CREDITOR
002030* MAXIMUM; REPLACE ONLY ON A STRICTLY HIGHER BALANCE.
002040*
002050 415-TEST-ONE-CREDITOR.
002060     IF LK-BAL-AMOUNT (WS-SUBSCRIPT-1) > WS-MAX-CREDIT-AMOUNT
002070         MOVE LK-BAL-AMOUNT (WS-SUBSCRIPT-1)
002080             TO WS-MAX-CREDIT-AMOUNT
002090         MOVE WS-SUBSCRIPT-1 TO WS-MAX-CREDIT-IDX.
002100 415-TEST-EXIT.
002110     EXIT.
002120
002130*
002140* DEBTOR HALF OF THE MATCH.  SAME SCAN, LOOKING FOR THE MOST
002150* NEGATIVE BALANCE.  WS-MAX-DEBIT-AMOUNT IS KEPT AS A POSITIVE
002160* MAGNITUDE SO IT CAN BE COMPARED DIRECTLY TO THE CREDITOR SIDE
002170* IN 450-COMPUTE-TRANSFER.
002180*
002190 420-FIND-MAX-DEBTOR.
002200     MOVE ZERO TO WS-MAX-DEBIT-AMOUNT.
002210     MOVE ZERO TO WS-MAX-DEBIT-IDX.
002220     MOVE 1 TO WS-SUBSCRIPT-1.
002230     PERFORM 425-TEST-ONE-DEBTOR THRU 425-TEST-EXIT
002240         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
002250         UNTIL WS-SUBSCRIPT-1 > LK-BAL-COUNT.
002260 420-FIND-EXIT.
002270     EXIT.
002280
002290*
002300* TEST ONE BALANCE-TABLE ENTRY AGAINST THE RUNNING DEBTOR
002310* MAXIMUM.  ONLY NEGATIVE BALANCES ARE CANDIDATES; THE INNER
002320* STRICT LESS-THAN TEST GIVES THE SAME FIRST-INDEX-WINS
002330* TIE-BREAK AS THE CREDITOR SIDE.
002340*
002350 425-TEST-ONE-DEBTOR.
002360     IF LK-BAL-AMOUNT (WS-SUBSCRIPT-1) < ZERO
002370         IF WS-MAX-DEBIT-IDX = ZERO OR
002380                 LK-BAL-AMOUNT (WS-SUBSCRIPT-1) <
002390                     LK-BAL-AMOUNT (WS-MAX-DEBIT-IDX)
002400             COMPUTE WS-MAX-DEBIT-AMOUNT =
002410                 LK-BAL-AMOUNT (WS-SUBSCRIPT-1) * -1
002420             MOVE WS-SUBSCRIPT-1 TO WS-MAX-DEBIT-IDX.
002430 425-TEST-EXIT.
002440     EXIT.
002450
002460*
002470* TRANSFER = THE SMALLER OF THE CREDITOR'S BALANCE AND THE
002480* DEBTOR'S |BALANCE| (CHANGE LOG 0022).  THIS IS
002490* WHAT KEEPS ONE SIDE PINNED AT ZERO AFTER EVERY POSTING, WHICH
002500* IS WHY THE PASS COUNT NEVER EXCEEDS MEMBER-COUNT MINUS ONE.
002510*
002520 450-COMPUTE-TRANSFER.
002530     IF WS-MAX-CREDIT-AMOUNT < WS-MAX-DEBIT-AMOUNT
002540         MOVE WS-MAX-CREDIT-AMOUNT TO WS-TRANSFER-AMOUNT
002550     ELSE
002560         MOVE WS-MAX-DEBIT-AMOUNT TO WS-TRANSFER-AMOUNT.
002570 450-COMPUTE-EXIT.
002580     EXIT.
002590
002600*
002610* BUILD AND APPEND ONE SETTLEMENT ENTRY - DEBTOR PAYS CREDITOR
002620* THE TRANSFER AMOUNT.  LK-SETTLE-COUNT IS THE RETURN-TABLE
002630* SIZE GPSETTLE LOOPS OVER WHEN WRITING THE SETTLEMENTS FILE.
002640*
002650 460-EMIT-ONE-SETTLEMENT.
002660     ADD 1 TO LK-SETTLE-COUNT.
002670     MOVE LK-BAL-USER-ID (WS-MAX-DEBIT-IDX)
002680         TO LK-SETTLE-PAYER-ID (LK-SETTLE-COUNT).
002690     MOVE LK-BAL-USER-ID (WS-MAX-CREDIT-IDX)
002700         TO LK-SETTLE-PAYEE-ID (LK-SETTLE-COUNT).
002710     MOVE WS-TRANSFER-AMOUNT
002720         TO LK-SETTLE-AMOUNT (LK-SETTLE-COUNT).
002730 460-EMIT-EXIT.
002740     EXIT.
002750
002760*
002770* POST THE TRANSFER BACK INTO THE BALANCE TABLE - CREDITOR
002780* BALANCE DOWN, DEBTOR BALANCE UP (TOWARD ZERO).  WHICHEVER
002790* SIDE SUPPLIED THE SMALLER MAGNITUDE IN 450 LANDS EXACTLY ON
002800* ZERO HERE AND DROPS OUT OF THE NEXT PASS'S CANDIDATE SET.
002810*
002820 470-POST-TRANSFER.
002830     SUBTRACT WS-TRANSFER-AMOUNT
002840         FROM LK-BAL-AMOUNT (WS-MAX-CREDIT-IDX).
002850     ADD WS-TRANSFER-AMOUNT
002860         TO LK-BAL-AMOUNT (WS-MAX-DEBIT-IDX).
002870 470-POST-EXIT.
002880     EXIT.
