000100*****************************************************************
000110* PROGRAM:   GPSETTLE
000120* PURPOSE:   GROUPPAY BATCH SETTLEMENT DRIVER.  READS THE GROUP
000130*            ROSTER AND EXPENSE FILES IN GROUP-ID SEQUENCE,
000140*            VALIDATES AND ALLOCATES EACH EXPENSE (CALLS GPALLOC),
000150*            POSTS NET MEMBER BALANCES, AND AT EACH GROUP BREAK
000160*            CALLS GPMINCF TO DERIVE THE MINIMUM SETTLEMENT
000170*            TRANSACTIONS.  WRITES THE SETTLEMENT AND REJECTION
000180*            FILES AND THE COLUMNAR SETTLEMENT REPORT.
000190*****************************************************************
000200* CHANGE LOG.
000210*   07/14/1991  NKD  0001  ORIGINAL CODING - REPLACES THE MANUAL
000220*                          SPREADSHEET SETTLE-UP RUN FORMERLY
000230*                          DONE BY THE TREASURY CLERKS.
000240*   11/02/1991  NKD  0006  ADDED REJECT FILE - AUDIT WANTED BAD
000250*                          EXPENSES TRACKED, NOT JUST SKIPPED.
000260*   03/18/1992  RSK  0014  FIXED EQUAL-SPLIT REMAINDER - PENNIES
000270*                          WERE BEING LOST ON GROUPS OF 7.
000280*   11/30/1992  RSK  0018  REVIEWED WITH AUDIT - CONFIRMED THE
000290*                          FIX UNDER 0014 HOLDS FOR EVERY ROSTER
000300*                          SIZE FROM 2 THROUGH 10 MEMBERS.
000310*   09/09/1993  NKD  0022  GRAND TOTAL FOOTING ADDED PER REQUEST
000320*                          FROM GROUP ADMIN REPORTING.
000330*   01/05/1994  RSK  0027  PAGE-OVERFLOW CHECK ON MEMBER DETAIL.
000340*   04/19/1994  RSK  0028  WIDENED GPR-REASON FROM 30 TO 40
000350*                          BYTES - SOME REJECT REASON TEXTS
000360*                          WERE TRUNCATING ON THE PRINTED FILE.
000370*   06/30/1995  NKD  0033  ROSTER TABLE WIDENED TO 10 MEMBERS.
000380*   02/14/1996  NKD  0038  ADDED FILE STATUS CHECKING ON EVERY
000390*                          OPEN - A BAD DATA SET NAME IN THE
000400*                          JCL WAS ABENDING WITH NO EXPLANATION.
000410*   04/22/1996  PDV  0041  CORRECTED SETTLED-FLAG INITIALISATION.
000420*   02/11/1997  RSK  0048  MINOR - RENAMED WORK FIELDS FOR THE
000430*                          NEW FIELD NAMING STANDARD (WS- PREFIX).
000440*   10/06/1998  PDV  0052  Y2K - CURRENT-DATE EXPANDED TO CC/YY
000450*                          BREAKOUT FOR THE PAGE HEADING. ALL
000460*                          4-DIGIT YEAR FIELDS VERIFIED.
000470*   01/19/1999  PDV  0052  Y2K - SIGN-OFF. NO WINDOWING USED.
000480*   08/14/2001  RSK  0059  CURRENCY CODE IS NOW CARRIED AS INR
000490*                          DEFAULT PER FINANCE REQUEST 0059.
000500*   05/02/2003  MTJ  0066  SETTLEMENT COUNT WAS OFF BY ONE WHEN
000510*                          A GROUP NETTED TO ALL ZERO BALANCES.
000520*   03/03/2004  MTJ  0068  CONFIRMED WITH TREASURY THAT A GROUP
000530*                          WITH ONLY ONE MEMBER STILL PRINTS ITS
000540*                          SECTION EVEN THOUGH IT CAN NEVER
000550*                          SETTLE - NO CODE CHANGE REQUIRED.
000560*   12/01/2005  MTJ  0071  RECOMPILED UNDER UPDATED STANDARDS.
000570*                          COMMENT BLOCKS EXPANDED FOR THE NEW
000580*                          DOCUMENTATION STANDARD (REQUEST 0071).
000590*****************************************************************
000600* NOTE: THIS DRIVER CALLS TWO SUBPROGRAMS - GPALLOC, ONCE PER
000610* EXPENSE, FOR VALIDATION AND ALLOCATION, AND GPMINCF, ONCE PER
000620* GROUP BREAK, FOR THE MINIMUM-TRANSFER SETTLEMENT MATCH.
000630* NEITHER SUBPROGRAM SHARES A COPYBOOK WITH THIS DRIVER - EVERY
000640* TABLE PASSED ON A CALL IS REDECLARED INDEPENDENTLY ON BOTH
000650* SIDES, BYTE FOR BYTE, PER THIS SHOP'S LONGSTANDING HABIT.  A
000660* FIELD ADDED TO A TABLE ON ONE SIDE OF A CALL MUST BE ADDED TO
000670* THE OTHER SIDE IN THE SAME MAINTENANCE REQUEST OR THE CALL WILL
000680* GARBLE DATA AT RUN TIME WITHOUT ANY COMPILE-TIME WARNING.
000690*****************************************************************
000700 IDENTIFICATION DIVISION.
000710 PROGRAM-ID. GPSETTLE.
000720     AUTHOR. N. DESHPANDE. MODIFIED BY R. KHANNA.
000730     INSTALLATION. GROUPPAY TREASURY SYSTEMS.
000740     DATE-WRITTEN. 07/14/1991.
000750     DATE-COMPILED. 12/01/2005.
000760     SECURITY. UNCLASSIFIED - INTERNAL SETTLEMENT BATCH USE ONLY.
000770
000780*****************************************************************
000790* ENVIRONMENT DIVISION.
000800*****************************************************************
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830*
000840* IBM-4381 IS THE TREASURY BATCH LPAR THIS JOB STREAM HAS RUN
000850* ON SINCE ORIGINAL CODING.  CARRIED HERE FOR SOURCE/OBJECT
000860* DOCUMENTATION ONLY, NOT FOR ANY CONDITIONAL COMPILE.  C01 IS
000870* TOP-OF-FORM BELOW IS WHAT LETS 700-PRINT-PAGE-HEADING SKIP
000880* TO THE TOP OF A NEW PAGE WITHOUT A HARD-CODED LINE COUNT.
000890*
000900 SOURCE-COMPUTER. IBM-4381.
000910 OBJECT-COMPUTER. IBM-4381.
000920 SPECIAL-NAMES.
000930     C01 IS TOP-OF-FORM.
000940
000950 INPUT-OUTPUT SECTION.
000960 FILE-CONTROL.
000970*
000980* FIVE FLAT FILES, ALL LINE SEQUENTIAL, ALL ASSIGNED BY
000990* LOGICAL NAME RATHER THAN A HARD-CODED PATH - THE JCL / SHELL
001000* WRAPPER THAT INVOKES THIS PROGRAM BINDS EACH NAME TO THE
001010* ACTUAL DATA SET FOR THE RUN.
001020*
001030*
001040* INPUT - GROUP ROSTER, SORTED GROUP-ID WITHIN USER-ID.
001050*
001060     SELECT MEMBERS ASSIGN TO "MEMBERS"
001070         ORGANIZATION IS LINE SEQUENTIAL
001080         FILE STATUS IS WS-FS-MEMBERS.
001090
001100*
001110* INPUT - EXPENSE TRANSACTIONS, SORTED BY GROUP-ID.
001120*
001130     SELECT EXPENSES ASSIGN TO "EXPENSES"
001140         ORGANIZATION IS LINE SEQUENTIAL
001150         FILE STATUS IS WS-FS-EXPENSES.
001160
001170*
001180* OUTPUT - ONE RECORD PER SETTLEMENT TRANSFER EMITTED BY GPMINCF.
001190*
001200     SELECT SETTLEMENTS ASSIGN TO "SETTLEMENTS"
001210         ORGANIZATION IS LINE SEQUENTIAL
001220         FILE STATUS IS WS-FS-SETTLEMENTS.
001230
001240*
001250* OUTPUT - ONE RECORD PER EXPENSE FAILING GPALLOC'S VALIDATION.
001260*
001270     SELECT REJECTS ASSIGN TO "REJECTS"
001280         ORGANIZATION IS LINE SEQUENTIAL
001290         FILE STATUS IS WS-FS-REJECTS.
001300
001310*
001320* OUTPUT - THE 132 COLUMN COLUMNAR SETTLEMENT REPORT.
001330*
001340     SELECT SETTLE-REPORT ASSIGN TO "REPORT"
001350         ORGANIZATION IS LINE SEQUENTIAL
001360         FILE STATUS IS WS-FS-REPORT.
001370
001380*****************************************************************
001390* DATA DIVISION.
001400*
001410* FILE SECTION RECORDS FIRST, THEN WORKING-STORAGE.  NO
001420* COPYBOOKS ARE USED ANYWHERE IN THIS SUITE - EACH PROGRAM
001430* DECLARES ITS OWN RECORD AND TABLE LAYOUTS IN FULL, WHICH
001440* MEANS A FIELD-WIDTH CHANGE MUST BE MADE IN EVERY PROGRAM
001450* THAT DECLARES THAT FIELD, NOT JUST ONE COPY MEMBER.
001460*****************************************************************
001470 DATA DIVISION.
001480 FILE SECTION.
001490*
001500* GROUP MEMBER MASTER - SORTED GROUP-ID WITHIN USER-ID.  READ
001510* ONCE THROUGH FROM TOP TO BOTTOM OVER THE WHOLE RUN; 100-LOAD-
001520* ROSTER ADVANCES THROUGH IT ONE GROUP AT A TIME AS THE EXPENSE
001530* FILE'S CONTROL BREAKS ARE REACHED, NEVER RE-READING A GROUP.
001540*
001550 FD  MEMBERS
001560     LABEL RECORD IS OMITTED.
001570 01  GPM-MEMBER-REC.
001580     05  GPM-GROUP-ID                   PIC 9(6).
001590     05  GPM-GROUP-NAME                 PIC X(20).
001600     05  GPM-USER-ID                    PIC 9(6).
001610     05  GPM-USER-NAME                  PIC X(15).
001620     05  GPM-ADMIN-FLAG-CDE              PIC X(1).
001630         88  GPM-ADMIN-YES                  VALUE 'Y'.
001640         88  GPM-ADMIN-NO                   VALUE 'N'.
001650     05  FILLER                         PIC X(6).
001660
001670*
001680* EXPENSE TRANSACTION - SORTED BY GROUP-ID. UP TO 10 SPLIT
001690* DETAIL PAIRS CARRIED IN THE SAME PHYSICAL AREA REGARDLESS OF
001700* SPLIT-TYPE-CDE; GPX-SPLIT-RAW-AREA IS THE DEBUG/DUMP VIEW,
001710* THE SAME HABIT THIS SHOP USES ON EVERY VARIABLE-LAYOUT TABLE
001720* WHERE A SINGLE-FIELD MOVE OR COMPARE IS USEFUL FOR TRACING.
001730*
001740 FD  EXPENSES
001750     LABEL RECORD IS OMITTED.
001760 01  GPX-EXPENSE-REC.
001770     05  GPX-GROUP-ID                   PIC 9(6).
001780     05  GPX-EXPENSE-ID                 PIC 9(6).
001790     05  GPX-PAYER-ID                   PIC 9(6).
001800     05  GPX-DESCRIPTION                PIC X(20).
001810     05  GPX-AMOUNT                     PIC S9(7)V99.
001820     05  GPX-SPLIT-TYPE-CDE              PIC X(1).
001830         88  GPX-SPLIT-EQUAL                 VALUE 'E'.
001840         88  GPX-SPLIT-EXACT                 VALUE 'X'.
001850         88  GPX-SPLIT-PERCENT               VALUE 'P'.
001860     05  GPX-SPLIT-COUNT                PIC 9(2).
001870     05  GPX-SPLIT-DETAIL-AREA.
001880         10  GPX-SPLIT-DETAIL OCCURS 10 TIMES
001890                 INDEXED BY GPX-SPLIT-IDX.
001900             15  GPX-SPLIT-USER-ID      PIC 9(6).
001910             15  GPX-SPLIT-VALUE        PIC S9(7)V99.
001920     05  GPX-SPLIT-RAW-AREA REDEFINES
001930             GPX-SPLIT-DETAIL-AREA      PIC X(150).
001940     05  FILLER                         PIC X(3).
001950
001960*
001970* SETTLEMENT TRANSACTION - ONE PER EMITTED PAY-X-TO-Y TRANSFER.
001980* GST-SETTLED-FLAG-CDE IS WRITTEN 'N' BY THIS DRIVER; IT IS NOT
001990* FLIPPED TO 'Y' BY ANY PROGRAM IN THIS SUITE - THAT UPDATE IS
002000* DONE DOWNSTREAM BY THE TREASURY PAYMENTS SYSTEM ONCE THE
002010* TRANSFER HAS ACTUALLY MOVED MONEY, WHICH IS OUTSIDE THIS RUN.
002020*
002030 FD  SETTLEMENTS
002040     LABEL RECORD IS OMITTED.
002050 01  GST-SETTLEMENT-REC.
002060     05  GST-GROUP-ID                   PIC 9(6).
002070     05  GST-PAYER-ID                   PIC 9(6).
002080     05  GST-PAYEE-ID                   PIC 9(6).
002090     05  GST-AMOUNT                     PIC S9(7)V99.
002100     05  GST-SETTLED-FLAG-CDE            PIC X(1).
002110         88  GST-SETTLED-YES                 VALUE 'Y'.
002120         88  GST-SETTLED-NO                  VALUE 'N'.
002130     05  FILLER                         PIC X(2).
002140
002150*
002160* VALIDATION REJECT - ONE PER EXPENSE FAILING GPALLOC'S EDITS.
002170* ONLY THE FIRST FAILING CHECK'S REASON TEXT IS CARRIED - GPALLOC
002180* STOPS CHECKING AS SOON AS ONE CHECK FAILS.
002190*
002200 FD  REJECTS
002210     LABEL RECORD IS OMITTED.
002220 01  GPR-REJECT-REC.
002230     05  GPR-GROUP-ID                   PIC 9(6).
002240     05  GPR-EXPENSE-ID                 PIC 9(6).
002250     05  GPR-REASON                     PIC X(40).
002260     05  FILLER                         PIC X(4).
002270
002280*
002290* SETTLEMENT REPORT - 132 COLUMN PRINT FILE.  ONE PHYSICAL
002300* RECORD LENGTH SERVES EVERY LINE TYPE; THE WORKING-STORAGE
002310* REDEFINES FURTHER DOWN SUPPLY THE ACTUAL COLUMN LAYOUTS.
002320*
002330 FD  SETTLE-REPORT
002340     LABEL RECORD IS OMITTED.
002350 01  RPT-PRINT-REC                      PIC X(132).
002360
002370 WORKING-STORAGE SECTION.
002380*****************************************************************
002390* FIELD USAGE SUMMARY.
002400*   WS-FILE-STATUS-AREA   - ONE 2-BYTE STATUS PER FILE, SET BY
002410*                           EVERY OPEN/READ/WRITE/CLOSE.
002420*   WS-SWITCHES           - THE THREE END-OF-LOOP FLAGS THAT
002430*                           DRIVE THE MAIN READ/PROCESS LOOPS.
002440*   WS-GROUP-CONTROL-AREA - CURRENT GROUP-ID/NAME AND THE
002450*                           FIRST-GROUP SWITCH THE CONTROL
002460*                           BREAK LOGIC TESTS IN 280.
002470*   WS-ROSTER-TABLE        - WORKING COPY OF THE CURRENT
002480*                           GROUP'S MEMBERS AND RUNNING NET
002490*                           BALANCE, REBUILT AT EVERY BREAK.
002500*   WS-SPLIT-RESULT-TABLE  - ALLOCATION OUTPUT, ONE ENTRY PER
002510*                           PARTICIPANT, RETURNED BY GPALLOC.
002520*   WS-BALANCE-TABLE /
002530*   WS-SETTLEMENT-TABLE    - SETTLEMENT LINKAGE SHAPES PASSED TO
002540*                           AND RETURNED FROM GPMINCF.
002550*   WS-GROUP-ACCUM-AREA /
002560*   WS-GRAND-ACCUM-AREA    - GROUP-LEVEL AND RUN-LEVEL REPORT
002570*                           COUNTERS AND AMOUNT TOTALS.
002580*   WS-WORK-AREA            - PRINT LINE/PAGE COUNTERS AND ONE
002590*                           SCRATCH SHARE AMOUNT (SEE NOTE).
002600*   WS-SUBSCRIPT-1/2        - SHARED LOOP SUBSCRIPTS CARRIED AS
002610*                           77-LEVELS, NOT GROUPED UNDER AN 01,
002620*                           PER THE SHOP'S OLD HABIT FOR A
002630*                           SCRATCH INDEX THAT BELONGS TO NO
002640*                           RECORD.  RESET BEFORE EACH USE.
002650*****************************************************************
002660*
002670* FILE STATUS / END-OF-FILE SWITCHES.
002680*
002690*
002700* MONEY AND COUNTER CONVENTIONS USED THROUGHOUT THIS PROGRAM.
002710*   - EVERY MONEY FIELD IS SIGNED ZONED DISPLAY, S9(7)V99 OR
002720*     WIDER FOR A GRAND TOTAL.  THIS SHOP HAS NEVER PACKED
002730*     CURRENCY FIELDS - EVERY DOLLAR AMOUNT ON EVERY FILE AND
002740*     REPORT IN THIS SUITE PRINTS AND SORTS READABLY AS-IS.
002750*   - EVERY COUNTER, SUBSCRIPT, AND TABLE OCCURRENCE COUNT IS
002760*     COMP (BINARY) - NONE OF THEM ARE EVER WRITTEN TO A FILE
002770*     OR REPORT, SO THERE IS NO NEED TO CARRY THEM AS DISPLAY.
002780*   - EVERY INDICATOR BYTE (EOF FLAGS, ADMIN FLAG, SETTLED
002790*     FLAG, VALID FLAG) IS A SINGLE PIC X(1) WITH 88-LEVEL
002800*     CONDITION NAMES FOR THE 'Y'/'N' VALUES - THE SAME HABIT
002810*     CARRIED THROUGH EVERY PROGRAM IN THIS SUITE.
002820*
002830 01  WS-FILE-STATUS-AREA.
002840     05  WS-FS-MEMBERS                  PIC X(2).
002850     05  WS-FS-EXPENSES                 PIC X(2).
002860     05  WS-FS-SETTLEMENTS               PIC X(2).
002870     05  WS-FS-REJECTS                  PIC X(2).
002880     05  WS-FS-REPORT                    PIC X(2).
002890
002900*
002910* THREE INDEPENDENT END-OF-LOOP SWITCHES.  WS-SETTLE-DONE-FLAG
002920* IS DECLARED HERE FOR HISTORICAL REASONS ONLY - GPMINCF KEEPS
002930* ITS OWN MATCH-DONE SWITCH INTERNALLY AND NEVER RETURNS ONE
002940* TO THIS PROGRAM, SO THIS FIELD IS NOT CURRENTLY SET.
002950*
002960 01  WS-SWITCHES.
002970     05  WS-MEMBERS-EOF-FLAG             PIC X(1) VALUE 'N'.
002980         88  MEMBERS-EOF                     VALUE 'Y'.
002990     05  WS-EXPENSES-EOF-FLAG            PIC X(1) VALUE 'N'.
003000         88  EXPENSES-EOF                    VALUE 'Y'.
003010     05  WS-SETTLE-DONE-FLAG             PIC X(1) VALUE 'N'.
003020         88  SETTLE-MATCHING-DONE            VALUE 'Y'.
003030
003040*
003050* CURRENT GROUP CONTROL FIELDS.  WS-FIRST-GROUP-FLAG KEEPS THE
003060* VERY FIRST GROUP OF THE RUN FROM TRIGGERING A REPORT-SECTION
003070* PRINT FOR A "PRIOR GROUP" THAT DOES NOT EXIST (CHANGE LOG
003080* 0041 - THIS USED TO PRINT A BLANK SECTION ON THE FIRST GROUP).
003090* WS-CURRENT-GROUP-ID STARTS AT ZERO, A VALUE NO REAL GROUP
003100* WILL EVER HAVE, SO THE FIRST EXPENSE RECORD ALWAYS TRIPS
003110* THE CONTROL BREAK TEST IN 220-PROCESS-EXPENSE.
003120*
003130 01  WS-GROUP-CONTROL-AREA.
003140     05  WS-CURRENT-GROUP-ID             PIC 9(6) VALUE ZERO.
003150     05  WS-CURRENT-GROUP-NAME           PIC X(20) VALUE SPACES.
003160     05  WS-FIRST-GROUP-FLAG             PIC X(1) VALUE 'Y'.
003170         88  WS-FIRST-GROUP                  VALUE 'Y'.
003180
003190*
003200* ROSTER TABLE - CURRENT GROUP'S MEMBERS AND RUNNING NET
003210* BALANCE.  MAXIMUM 10 MEMBERS PER GROUP (CHANGE LOG 0033
003220* WIDENED THIS FROM THE ORIGINAL 6).  WS-ROSTER-BALANCE STARTS
003230* AT ZERO FOR EVERY MEMBER ON EVERY GROUP BREAK AND IS POSTED
003240* BY 500-POST-BALANCES AS EACH VALID EXPENSE IS PROCESSED.  THE
003250* TRAILING FILLER ON EACH OCCURRENCE EXISTS SO THAT A FUTURE
003260* ONE-BYTE FIELD (A PER-MEMBER SETTLED INDICATOR HAS BEEN
003270* DISCUSSED WITH TREASURY MORE THAN ONCE) CAN BE ADDED WITHOUT
003280* RESIZING THE WHOLE TABLE.
003290*
003300 01  WS-ROSTER-TABLE.
003310     05  WS-ROSTER-COUNT                PIC 9(2) COMP.
003320     05  WS-ROSTER-ENTRY OCCURS 10 TIMES
003330             INDEXED BY WS-ROSTER-IDX.
003340         10  WS-ROSTER-USER-ID           PIC 9(6).
003350         10  WS-ROSTER-USER-NAME         PIC X(15).
003360         10  WS-ROSTER-ADMIN-FLAG        PIC X(1).
003370         10  WS-ROSTER-BALANCE           PIC S9(7)V99.
003380      10  FILLER                      PIC X(1).
003390
003400*
003410* SPLIT RESULT TABLE RETURNED BY GPALLOC'S ALLOCATION - ONE
003420* ENTRY PER PARTICIPANT WITH THAT PARTICIPANT'S ALLOCATED SHARE
003430* OF THE CURRENT EXPENSE.  WS-SPLIT-COUNT IS ZEROED BEFORE EVERY
003440* CALL SO A REJECTED EXPENSE NEVER LEAVES A STALE COUNT BEHIND.
003450* THIS TABLE IS CONSUMED ONLY BY 500-POST-BALANCES - IT IS NOT
003460* WRITTEN TO ANY OUTPUT FILE ITSELF.
003470*
003480 01  WS-SPLIT-RESULT-TABLE.
003490     05  WS-SPLIT-COUNT                 PIC 9(2) COMP.
003500     05  WS-SPLIT-ENTRY OCCURS 10 TIMES
003510             INDEXED BY WS-SPLIT-IDX.
003520         10  WS-SPLIT-USER-ID            PIC 9(6).
003530         10  WS-SPLIT-AMOUNT             PIC S9(7)V99.
003540         10  FILLER                  PIC X(1).
003550
003560*
003570* VALIDATION VERDICT FIELDS, PASSED TO AND RETURNED FROM GPALLOC
003580* ON EVERY CALL IN 300-VALIDATE-AND-ALLOCATE.  WS-REJECT-REASON
003590* IS MEANINGFUL ONLY WHEN WS-VALID-FLAG COMES BACK 'N' - ON A
003600* SUCCESSFUL CALL IT IS LEFT HOLDING WHATEVER IT HELD BEFORE.
003610*
003620 01  WS-VALID-FLAG                      PIC X(1).
003630     88  WS-EXPENSE-VALID                    VALUE 'Y'.
003640     88  WS-EXPENSE-INVALID                  VALUE 'N'.
003650 01  WS-REJECT-REASON                   PIC X(40).
003660
003670*
003680* BALANCE / SETTLEMENT TABLES PASSED TO GPMINCF.  THE
003690* BALANCE TABLE CARRIES ONLY THE NONZERO-BALANCE MEMBERS (ZERO
003700* BALANCES NEED NO SETTLEMENT AND WOULD ONLY WASTE A TABLE
003710* SLOT); THE SETTLEMENT TABLE IS ONE ENTRY SHORTER BECAUSE
003720* GPMINCF NEVER EMITS MORE THAN N-1 TRANSFERS FOR N BALANCES.
003730* BOTH TABLES ARE REBUILT FROM SCRATCH AT EVERY GROUP BREAK -
003740* NEITHER ONE CARRIES ANY RESIDUE FROM THE PRIOR GROUP.
003750*
003760 01  WS-BALANCE-TABLE.
003770     05  WS-BAL-COUNT                   PIC 9(2) COMP.
003780     05  WS-BAL-ENTRY OCCURS 10 TIMES
003790             INDEXED BY WS-BAL-IDX.
003800         10  WS-BAL-USER-ID              PIC 9(6).
003810         10  WS-BAL-AMOUNT               PIC S9(7)V99.
003820         10  FILLER                  PIC X(1).
003830
003840 01  WS-SETTLEMENT-TABLE.
003850     05  WS-SETTLE-COUNT                PIC 9(2) COMP.
003860     05  WS-SETTLE-ENTRY OCCURS 9 TIMES
003870             INDEXED BY WS-SETTLE-IDX.
003880         10  WS-SETTLE-PAYER-ID          PIC 9(6).
003890         10  WS-SETTLE-PAYEE-ID          PIC 9(6).
003900         10  WS-SETTLE-AMOUNT            PIC S9(7)V99.
003910         10  FILLER                  PIC X(1).
003920
003930*
003940* GROUP AND GRAND-TOTAL ACCUMULATORS.  COUNTS ARE COMP, MONEY
003950* STAYS ZONED DISPLAY (NO PACKED AMOUNTS IN THIS SHOP).  THE
003960* GROUP-LEVEL FIELDS ARE RESET AT EVERY BREAK BY 150-RESET-
003970* GROUP-ACCUM; THE GRAND-LEVEL FIELDS ARE ZEROED ONCE, IN
003980* 050-INITIALIZE, AND ACCUMULATE ACROSS THE WHOLE RUN.  THE
003990* GROUP-LEVEL FIGURES FEED THE PER-GROUP FOOTING LINE AND THE
004000* GRAND-LEVEL FIGURES FEED THE ONE FINAL FOOTING LINE PRINTED
004010* AFTER THE LAST GROUP - NEITHER IS EVER WRITTEN DIRECTLY TO
004020* AN OUTPUT FILE, ONLY TO THE REPORT.
004030*
004040 01  WS-GROUP-ACCUM-AREA.
004050     05  WS-GROUP-EXPENSE-COUNT          PIC 9(5) COMP VALUE 0.
004060     05  WS-GROUP-REJECT-COUNT           PIC 9(5) COMP VALUE 0.
004070     05  WS-GROUP-EXPENSE-TOTAL          PIC S9(9)V99 VALUE 0.    CL0022  
004080
004090 01  WS-GRAND-ACCUM-AREA.
004100     05  WS-GRAND-GROUP-COUNT            PIC 9(5) COMP VALUE 0.
004110     05  WS-GRAND-EXPENSE-COUNT          PIC 9(7) COMP VALUE 0.
004120     05  WS-GRAND-REJECT-COUNT           PIC 9(7) COMP VALUE 0.
004130     05  WS-GRAND-SETTLE-COUNT           PIC 9(7) COMP VALUE 0.
004140     05  WS-GRAND-AMOUNT-SETTLED         PIC S9(9)V99 VALUE 0.
004150
004160*
004170* MISCELLANEOUS WORK FIELDS.  WS-SHARE-AMOUNT IS CARRIED HERE
004180* FOR SYMMETRY WITH GPALLOC'S OWN WORK AREA OF THE SAME NAME -
004190* THIS DRIVER DOES NOT COMPUTE A SHARE ITSELF, THAT IS ALWAYS
004200* DONE INSIDE GPALLOC, BUT THE FIELD IS KEPT FOR ANY FUTURE
004210* DEBUG DISPLAY OF AN ALLOCATED SHARE AT THE DRIVER LEVEL.
004220*
004230 01  WS-WORK-AREA.
004240     05  WS-SHARE-AMOUNT                 PIC S9(7)V99.
004250     05  WS-LINE-COUNT                   PIC 9(3) COMP VALUE 0.
004260     05  WS-PAGE-COUNT                   PIC 9(3) COMP VALUE 0.
004270
004280*
004290* STANDALONE LOOP SUBSCRIPTS.  CARRIED AS 77-LEVELS, NOT
004300* GROUPED UNDER AN 01, PER THE SHOP'S OLD HABIT FOR A SCRATCH
004310* SUBSCRIPT OR TABLE INDEX THAT BELONGS TO NO RECORD.  BOTH
004320* ARE SHARED ACROSS MANY PARAGRAPHS BELOW RATHER THAN GIVEN A
004330* LOCAL COPY EACH, WHICH IS WHY EVERY PERFORM VARYING THAT
004340* USES THEM SETS THE STARTING VALUE EXPLICITLY FIRST.
004350*
004360 77  WS-SUBSCRIPT-1                     PIC 9(2) COMP VALUE 0.
004370 77  WS-SUBSCRIPT-2                     PIC 9(2) COMP VALUE 0.
004380
004390*
004400* RUN DATE.  CC/YY/MM/DD BREAKOUT KEPT PER THE Y2K CHANGE OF
004410* 10/06/1998 (SEE CHANGE LOG 0052) - NO 2-DIGIT YEAR STORAGE.
004420* THE REDEFINES GIVES THE PAGE-HEADING PARAGRAPH FOUR SEPARATE
004430* TWO-DIGIT FIELDS WITHOUT ANY REFERENCE MODIFICATION.
004440*
004450*
004460* WS-CURRENT-DATE IS PULLED ONCE PER RUN IN 050-INITIALIZE AND
004470* USED ONLY FOR THE PAGE HEADING - IT PLAYS NO PART IN ANY
004480* BUSINESS CALCULATION, SO A MID-RUN DATE ROLLOVER (A JOB
004490* RUNNING ACROSS MIDNIGHT) HAS NO EFFECT ON THE RESULTS.
004500*
004510 01  WS-CURRENT-DATE                    PIC 9(8) VALUE ZERO.
004520 01  WS-CURRENT-DATE-AREA REDEFINES WS-CURRENT-DATE.
004530     05  WS-CURRENT-CC                   PIC 9(2).
004540     05  WS-CURRENT-YY                   PIC 9(2).
004550     05  WS-CURRENT-MM                   PIC 9(2).
004560     05  WS-CURRENT-DD                   PIC 9(2).
004570
004580*
004590* REPORT PRINT AREAS.  ONE 132-BYTE BASE AREA WITH ONE
004600* REDEFINES PER LINE TYPE, THE SAME PATTERN THIS SHOP USES
004610* FOR HEADER/DETAIL/TRAILER FEED RECORDS.  ONLY ONE LINE TYPE
004620* IS EVER "ACTIVE" AT A TIME - EACH PARAGRAPH MOVES INTO THE
004630* REDEFINES IT NEEDS, THEN WRITES RPT-PRINT-REC FROM IT.
004640*   PHL = PAGE HEADING LINE     GHL = GROUP HEADING LINE
004650*   MDL = MEMBER DETAIL LINE    SDL = SETTLEMENT DETAIL LINE
004660*   GFL = GROUP FOOTING LINE    FFL = FINAL (RUN) FOOTING LINE
004670* THE TWO-OR-THREE LETTER PREFIX ON EACH FIELD NAME BELOW
004680* IDENTIFIES WHICH REDEFINES IT BELONGS TO AT A GLANCE.
004690*
004700 01  WS-PRINT-LINE                      PIC X(132) VALUE SPACES.
004710
004720 01  WS-PAGE-HEADING-LINE REDEFINES WS-PRINT-LINE.
004730     05  FILLER                         PIC X(4).
004740     05  PHL-TITLE                      PIC X(34)
004750             VALUE "GROUPPAY SETTLEMENT BATCH REPORT".
004760     05  FILLER                         PIC X(10).
004770     05  PHL-RUN-LABEL                  PIC X(9)
004780             VALUE "RUN DATE:".
004790     05  PHL-RUN-MM                     PIC 99.
004800     05  FILLER                         PIC X(1) VALUE "/".
004810     05  PHL-RUN-DD                     PIC 99.
004820     05  FILLER                         PIC X(1) VALUE "/".
004830     05  PHL-RUN-CC                     PIC 99.
004840     05  PHL-RUN-YY                     PIC 99.
004850     05  FILLER                         PIC X(59).
004860
004870 01  WS-GROUP-HEADING-LINE REDEFINES WS-PRINT-LINE.
004880     05  FILLER                         PIC X(4).
004890     05  GHL-LABEL                      PIC X(7) VALUE "GROUP: ".
004900     05  GHL-GROUP-ID                   PIC ZZZZZ9.
004910     05  FILLER                         PIC X(3).
004920     05  GHL-GROUP-NAME                 PIC X(20).
004930     05  FILLER                         PIC X(91).
004940
004950 01  WS-MEMBER-DETAIL-LINE REDEFINES WS-PRINT-LINE.
004960     05  FILLER                         PIC X(6).
004970     05  MDL-USER-ID                    PIC ZZZZZ9.
004980     05  FILLER                         PIC X(3).
004990     05  MDL-USER-NAME                  PIC X(15).
005000     05  FILLER                         PIC X(3).
005010     05  MDL-BALANCE                    PIC Z,ZZZ,ZZ9.99-.
005020     05  FILLER                         PIC X(91).
005030
005040 01  WS-SETTLEMENT-DETAIL-LINE REDEFINES WS-PRINT-LINE.
005050     05  FILLER                         PIC X(6).
005060     05  SDL-PAYER-NAME                 PIC X(15).
005070     05  FILLER                         PIC X(2) VALUE "->".
005080     05  FILLER                         PIC X(1).
005090     05  SDL-PAYEE-NAME                 PIC X(15).
005100     05  FILLER                         PIC X(3).
005110     05  SDL-AMOUNT                     PIC Z,ZZZ,ZZ9.99.
005120     05  FILLER                         PIC X(82).
005130
005140 01  WS-GROUP-FOOTING-LINE REDEFINES WS-PRINT-LINE.
005150     05  FILLER                         PIC X(4).
005160     05  GFL-EXP-LABEL                  PIC X(10)
005170             VALUE "EXPENSES: ".
005180     05  GFL-EXP-COUNT                  PIC ZZZZ9.
005190     05  FILLER                         PIC X(2).
005200     05  GFL-REJ-LABEL                  PIC X(10)
005210             VALUE "REJECTED: ".
005220     05  GFL-REJ-COUNT                  PIC ZZZZ9.
005230     05  FILLER                         PIC X(2).
005240     05  GFL-TOT-LABEL                  PIC X(7)
005250             VALUE "TOTAL: ".
005260     05  GFL-EXP-TOTAL                  PIC ZZZ,ZZZ,ZZ9.99.
005270     05  FILLER                         PIC X(2).
005280     05  GFL-SET-LABEL                  PIC X(13)
005290             VALUE "SETTLEMENTS: ".
005300     05  GFL-SET-COUNT                  PIC ZZZZ9.
005310     05  FILLER                         PIC X(34).
005320
005330 01  WS-FINAL-FOOTING-LINE REDEFINES WS-PRINT-LINE.
005340     05  FILLER                         PIC X(4).
005350     05  FFL-GRP-LABEL                  PIC X(18)
005360             VALUE "GROUPS PROCESSED: ".
005370     05  FFL-GRP-COUNT                  PIC ZZZZ9.
005380     05  FILLER                         PIC X(2).
005390     05  FFL-EXP-LABEL                  PIC X(10)
005400             VALUE "EXPENSES: ".
005410     05  FFL-EXP-COUNT                  PIC ZZZZZZ9.
005420     05  FILLER                         PIC X(2).
005430     05  FFL-REJ-LABEL                  PIC X(10)
005440             VALUE "REJECTED: ".
005450     05  FFL-REJ-COUNT                  PIC ZZZZZZ9.
005460     05  FILLER                         PIC X(2).
005470     05  FFL-SET-LABEL                  PIC X(13)
005480             VALUE "SETTLEMENTS: ".
005490     05  FFL-SET-COUNT                  PIC ZZZZZZ9.
005500     05  FILLER                         PIC X(2).
005510     05  FFL-AMT-LABEL                  PIC X(13)
005520             VALUE "AMT SETTLED: ".
005530     05  FFL-AMT-SETTLED                PIC ZZZ,ZZZ,ZZ9.99.
005540     05  FILLER                         PIC X(13).
005550
005560 01  WS-BLANK-LINE                      PIC X(132) VALUE SPACES.
005570
005580*****************************************************************
005590* KNOWN LIMITATIONS, CARRIED FORWARD FOR WHOEVER MAINTAINS THIS
005600* PROGRAM NEXT.
005610*   - A GROUP WITH MORE THAN 10 MEMBERS, OR AN EXPENSE WITH
005620*     MORE THAN 10 SPLIT PARTICIPANTS, IS NOT SUPPORTED - THE
005630*     ROSTER AND SPLIT TABLES ARE BOTH FIXED AT 10 ENTRIES.
005640*     TREASURY HAS NEVER ASKED FOR EITHER LIMIT TO BE RAISED.
005650*   - THIS PROGRAM DOES NOT SORT ITS OWN INPUT - THE MEMBERS
005660*     AND EXPENSES FILES MUST ALREADY BE SORTED BY GROUP-ID
005670*     BEFORE THIS JOB STEP RUNS, OR THE CONTROL BREAK LOGIC IN
005680*     220-PROCESS-EXPENSE AND 100-LOAD-ROSTER WILL MISFIRE.
005690*****************************************************************
005700
005710*****************************************************************
005720* PROCEDURE DIVISION.
005730*****************************************************************
005740 PROCEDURE DIVISION.
005750
005760*****************************************************************
005770* GENERAL PROCESSING NOTES.
005780*   1. THE MEMBERS FILE IS NEVER RE-READ FROM THE TOP - IT IS
005790*      PRIMED ONCE IN 050-INITIALIZE AND THEN ADVANCED A GROUP
005800*      AT A TIME BY 100-LOAD-ROSTER, IN STEP WITH THE EXPENSE
005810*      FILE'S OWN GROUP-ID CONTROL BREAKS.  BOTH FILES MUST BE
005820*      SORTED ASCENDING BY GROUP-ID FOR THIS TO WORK.
005830*   2. EVERY EXPENSE IS EITHER POSTED (VALID) OR REJECTED
005840*      (INVALID) - THERE IS NO THIRD OUTCOME AND NO EXPENSE IS
005850*      EVER SILENTLY DROPPED.
005860*   3. THE REPORT'S GROUP SECTION IS PRINTED AT THE MOMENT THE
005870*      GROUP-ID CHANGES (OR AT END OF FILE FOR THE LAST GROUP)
005880*      - NEVER BEFORE THE GROUP'S LAST EXPENSE HAS BEEN POSTED.
005890*   4. GPMINCF IS HANDED ONLY THE NONZERO BALANCES FOR A GROUP
005900*      - A MEMBER WHO PAID EXACTLY AS MUCH AS THEY OWE NEEDS
005910*      NO SETTLEMENT TRANSFER AND IS SIMPLY OMITTED.
005920*   5. NEITHER SUBPROGRAM CALLED FROM THIS DRIVER RAISES ANY
005930*      ERROR CONDITION BACK TO THIS PROGRAM - GPALLOC SIGNALS
005940*      FAILURE ONLY THROUGH WS-VALID-FLAG, AND GPMINCF CANNOT
005950*      FAIL AT ALL GIVEN A WELL-FORMED BALANCE TABLE.
005960*****************************************************************
005970
005980*
005990* MAINLINE.  PRIME BOTH INPUT FILES, DRIVE THE EXPENSE LOOP TO
006000* END OF FILE, FLUSH THE LAST GROUP'S REPORT SECTION IF IT
006010* HELD ANY ACTIVITY, PRINT THE GRAND FOOTING, AND CLOSE DOWN.
006020*
006030 000-MAIN-CONTROL.
006040     PERFORM 050-INITIALIZE THRU 050-INITIALIZE-EXIT.
006050     PERFORM 210-READ-EXPENSE THRU 210-READ-EXIT.
006060     PERFORM 220-PROCESS-EXPENSE THRU 220-PROCESS-EXIT
006070         UNTIL EXPENSES-EOF.
006080*    THE LAST GROUP ON THE FILE NEVER TRIGGERS ITS OWN CONTROL
006090*    BREAK - THERE IS NO FOLLOWING RECORD TO DETECT IT - SO
006100*    IT IS FLUSHED EXPLICITLY HERE INSTEAD.
006110     IF WS-GROUP-EXPENSE-COUNT > 0 OR WS-GROUP-REJECT-COUNT > 0
006120         PERFORM 600-PRINT-GROUP-SECTION THRU 600-PRINT-EXIT.
006130     PERFORM 900-PRINT-FINAL-TOTALS THRU 900-FINAL-EXIT.
006140     PERFORM 950-TERMINATE THRU 950-TERMINATE-EXIT.
006150     STOP RUN.
006160
006170*
006180* RUN-OPEN HOUSEKEEPING.  OPENS ALL FIVE FILES, PULLS THE RUN
006190* DATE FOR THE PAGE HEADING, ZEROES THE GRAND-TOTAL FIELDS
006200* (THEY MUST START AT ZERO EXACTLY ONCE PER RUN, NOT PER
006210* GROUP), PRIMES THE MEMBERS FILE, AND PRINTS PAGE ONE'S
006220* HEADING BEFORE ANY DETAIL LINE IS WRITTEN.
006230*
006240 050-INITIALIZE.
006250*    THE TWO INPUT FILES ARE OPENED BEFORE THE THREE OUTPUT
006260*    FILES - NOT THAT THE ORDER MATTERS TO THE COMPILER, BUT
006270*    IT IS THE ORDER THIS SHOP HAS ALWAYS WRITTEN IT IN.
006280     OPEN INPUT MEMBERS.
006290     OPEN INPUT EXPENSES.
006300     OPEN OUTPUT SETTLEMENTS.
006310     OPEN OUTPUT REJECTS.
006320     OPEN OUTPUT SETTLE-REPORT.
006330     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
006340     MOVE ZERO TO WS-GRAND-GROUP-COUNT.
006350     MOVE ZERO TO WS-GRAND-EXPENSE-COUNT.
006360     MOVE ZERO TO WS-GRAND-REJECT-COUNT.
006370     MOVE ZERO TO WS-GRAND-SETTLE-COUNT.
006380     MOVE ZERO TO WS-GRAND-AMOUNT-SETTLED.
006390     PERFORM 110-READ-MEMBER THRU 110-READ-EXIT.
006400     PERFORM 700-PRINT-PAGE-HEADING THRU 700-HEADING-EXIT.
006410 050-INITIALIZE-EXIT.
006420*    ALL FIVE FILES ARE OPEN AND THE FIRST MEMBERS RECORD IS
006430*    ALREADY IN THE BUFFER BY THE TIME CONTROL RETURNS HERE.
006440     EXIT.
006450
006460*
006470* READ NEXT EXPENSE RECORD.  THE ONLY PLACE THE EXPENSES
006480* END-OF-FILE SWITCH IS EVER SET.
006490*
006500 210-READ-EXPENSE.
006510     READ EXPENSES
006520         AT END MOVE 'Y' TO WS-EXPENSES-EOF-FLAG.
006530 210-READ-EXIT.
006540*    WS-EXPENSES-EOF-FLAG IS TESTED BACK IN 000-MAIN-CONTROL'S
006550*    UNTIL CLAUSE, NOT HERE.
006560     EXIT.
006570
006580*
006590* READ NEXT MEMBER RECORD (ROSTER FILE).  THE ONLY PLACE
006600* THE MEMBERS END-OF-FILE SWITCH IS EVER SET.
006610*
006620 110-READ-MEMBER.
006630     READ MEMBERS
006640         AT END MOVE 'Y' TO WS-MEMBERS-EOF-FLAG.
006650 110-READ-EXIT.
006660*    CALLED FROM BOTH 050-INITIALIZE (THE PRIMING READ) AND
006670*    120-LOAD-ROSTER-ENTRY (EVERY SUBSEQUENT READ).
006680     EXIT.
006690
006700*
006710* PROCESS ONE EXPENSE. TESTS THE GROUP-ID CONTROL BREAK,
006720* THEN PERFORMS VALIDATION/ALLOCATION VIA GPALLOC, THEN
006730* READS THE NEXT EXPENSE FOR THE NEXT PASS OF THE MAIN LOOP.
006740*
006750 220-PROCESS-EXPENSE.
006760*    THE GROUP-ID COMPARE BELOW IS WHAT DETECTS BOTH AN
006770*    ORDINARY CONTROL BREAK AND THE VERY FIRST EXPENSE OF THE
006780*    RUN, SINCE WS-CURRENT-GROUP-ID STARTS AT ZERO.
006790     IF GPX-GROUP-ID NOT = WS-CURRENT-GROUP-ID
006800         PERFORM 280-GROUP-BREAK THRU 280-BREAK-EXIT.
006810     PERFORM 300-VALIDATE-AND-ALLOCATE THRU 300-ALLOC-EXIT.
006820     PERFORM 210-READ-EXPENSE THRU 210-READ-EXIT.
006830 220-PROCESS-EXIT.
006840*    CONTROL RETURNS TO 000-MAIN-CONTROL'S UNTIL TEST, WHICH
006850*    RE-ENTERS THIS PARAGRAPH UNLESS THE READ ABOVE HIT EOF.
006860     EXIT.
006870
006880*
006890* CONTROL BREAK. PRINTS/WRITES THE PRIOR GROUP'S
006900* SECTION (UNLESS THIS IS THE FIRST GROUP OF THE RUN - SEE THE
006910* WS-FIRST-GROUP-FLAG NOTE ABOVE), THEN LOADS THE NEW GROUP'S
006920* ROSTER AND RESETS THE GROUP-LEVEL ACCUMULATORS.
006930*
006940 280-GROUP-BREAK.
006950     IF NOT WS-FIRST-GROUP
006960         PERFORM 600-PRINT-GROUP-SECTION THRU 600-PRINT-EXIT.
006970     MOVE 'N' TO WS-FIRST-GROUP-FLAG.
006980     MOVE GPX-GROUP-ID TO WS-CURRENT-GROUP-ID.
006990     PERFORM 150-RESET-GROUP-ACCUM THRU 150-RESET-EXIT.
007000     PERFORM 100-LOAD-ROSTER THRU 100-LOAD-EXIT.
007010 280-BREAK-EXIT.
007020*    WS-CURRENT-GROUP-ID NOW HOLDS THE NEW GROUP AND THE
007030*    ROSTER TABLE HAS BEEN REBUILT FOR IT.
007040     EXIT.
007050
007060*
007070* ZERO THE THREE GROUP-LEVEL ACCUMULATORS AT THE START OF EACH
007080* NEW GROUP SO ONE GROUP'S TOTALS NEVER BLEED INTO THE NEXT.
007090*
007100 150-RESET-GROUP-ACCUM.
007110     MOVE ZERO TO WS-GROUP-EXPENSE-COUNT.
007120     MOVE ZERO TO WS-GROUP-REJECT-COUNT.
007130     MOVE ZERO TO WS-GROUP-EXPENSE-TOTAL.
007140 150-RESET-EXIT.
007150*    THE GRAND-LEVEL ACCUMULATORS IN WS-GRAND-ACCUM-AREA ARE
007160*    NOT TOUCHED HERE - THEY ARE ZEROED ONCE PER RUN.
007170     EXIT.
007180
007190*
007200* LOAD THE ROSTER TABLE (MAX 10 MEMBERS) FOR
007210* WS-CURRENT-GROUP-ID.  MEMBERS FILE IS SORTED GROUP-ID WITHIN
007220* USER-ID SO GROUPS WITH NO EXPENSES ARE SIMPLY SKIPPED OVER -
007230* THE LOOP BELOW STOPS AS SOON AS THE MEMBERS FILE ADVANCES
007240* PAST THE CURRENT GROUP-ID, LEAVING THAT LATER GROUP'S FIRST
007250* RECORD SITTING IN THE BUFFER FOR THE NEXT CALL TO THIS
007260* PARAGRAPH.
007270*
007280 100-LOAD-ROSTER.
007290     MOVE ZERO TO WS-ROSTER-COUNT.
007300     PERFORM 120-LOAD-ROSTER-ENTRY THRU 120-LOAD-ENTRY-EXIT
007310         UNTIL MEMBERS-EOF
007320            OR GPM-GROUP-ID > WS-CURRENT-GROUP-ID.
007330 100-LOAD-EXIT.
007340*    WS-ROSTER-COUNT NOW HOLDS THE NUMBER OF MEMBERS COPIED
007350*    INTO THE TABLE FOR THE CURRENT GROUP.
007360     EXIT.
007370
007380*
007390* APPEND ONE MEMBER TO THE ROSTER TABLE IF THE BUFFERED MEMBER
007400* RECORD BELONGS TO THE CURRENT GROUP, THEN ALWAYS READ THE
007410* NEXT MEMBER RECORD - THIS ADVANCES THE FILE EVEN PAST A
007420* GROUP-ID THAT TURNS OUT TO HAVE NO MEMBERS AT ALL, WHICH
007430* SHOULD NEVER HAPPEN IN PRACTICE BUT IS HARMLESS IF IT DOES.
007440* EVERY NEW MEMBER'S RUNNING BALANCE STARTS AT ZERO.
007450*
007460 120-LOAD-ROSTER-ENTRY.
007470     IF GPM-GROUP-ID = WS-CURRENT-GROUP-ID
007480         ADD 1 TO WS-ROSTER-COUNT
007490         MOVE GPM-USER-ID
007500             TO WS-ROSTER-USER-ID (WS-ROSTER-COUNT)
007510         MOVE GPM-USER-NAME
007520             TO WS-ROSTER-USER-NAME (WS-ROSTER-COUNT)
007530         MOVE GPM-ADMIN-FLAG-CDE
007540             TO WS-ROSTER-ADMIN-FLAG (WS-ROSTER-COUNT)
007550         MOVE ZERO
007560             TO WS-ROSTER-BALANCE (WS-ROSTER-COUNT)
007570         MOVE GPM-GROUP-NAME TO WS-CURRENT-GROUP-NAME.
007580     PERFORM 110-READ-MEMBER THRU 110-READ-EXIT.
007590 120-LOAD-ENTRY-EXIT.
007600*    THE MEMBERS FILE HAS ALREADY ADVANCED PAST THIS RECORD
007610*    BY THE TIME CONTROL RETURNS HERE.
007620     EXIT.
007630
007640*
007650* VALIDATION/ALLOCATION - CALL GPALLOC TO VALIDATE AND ALLOCATE
007660* THE CURRENT EXPENSE.  ON SUCCESS, POST NET BALANCES AND
007670* ACCUMULATE GROUP TOTALS; ON FAILURE, WRITE THE REJECT RECORD.
007680* THE VERDICT FIELDS ARE CLEARED BEFORE EVERY CALL SO A PRIOR
007690* EXPENSE'S LEFTOVER FLAG OR REASON TEXT CAN NEVER BE MISTAKEN
007700* FOR THIS EXPENSE'S OWN RESULT.  THE CALL PARAMETER LIST
007710* BELOW MUST STAY IN THE SAME ORDER AS GPALLOC'S OWN LINKAGE
007720* SECTION - EXPENSE RECORD, ROSTER TABLE, SPLIT RESULT TABLE,
007730* VALID FLAG, REJECT REASON - SINCE THERE IS NO COPYBOOK
007740* TYING THE TWO PROGRAMS TOGETHER AT COMPILE TIME.
007750*
007760 300-VALIDATE-AND-ALLOCATE.
007770     MOVE SPACES TO WS-VALID-FLAG.
007780     MOVE SPACES TO WS-REJECT-REASON.
007790     MOVE ZERO TO WS-SPLIT-COUNT.
007800     CALL "GPALLOC" USING GPX-EXPENSE-REC
007810                           WS-ROSTER-TABLE
007820                           WS-SPLIT-RESULT-TABLE
007830                           WS-VALID-FLAG
007840                           WS-REJECT-REASON.
007850     IF WS-EXPENSE-VALID
007860         PERFORM 500-POST-BALANCES THRU 500-POST-EXIT
007870         ADD 1 TO WS-GROUP-EXPENSE-COUNT
007880         ADD GPX-AMOUNT TO WS-GROUP-EXPENSE-TOTAL
007890     ELSE
007900         PERFORM 250-WRITE-REJECT THRU 250-REJECT-EXIT.
007910 300-ALLOC-EXIT.
007920*    EVERY EXPENSE LEAVES THIS PARAGRAPH HAVING BEEN EITHER
007930*    POSTED OR REJECTED - NEVER BOTH, NEVER NEITHER.
007940     EXIT.
007950
007960*
007970* WRITE ONE REJECT RECORD CARRYING THE REASON TEXT GPALLOC
007980* RETURNED, AND BUMP THE GROUP'S REJECT COUNT FOR THE FOOTING.
007990*
008000 250-WRITE-REJECT.
008010     MOVE GPX-GROUP-ID TO GPR-GROUP-ID.
008020     MOVE GPX-EXPENSE-ID TO GPR-EXPENSE-ID.
008030     MOVE WS-REJECT-REASON TO GPR-REASON.
008040     WRITE GPR-REJECT-REC.
008050     ADD 1 TO WS-GROUP-REJECT-COUNT.
008060 250-REJECT-EXIT.
008070*    NO SETTLEMENT ACTIVITY IS POSTED FOR A REJECTED EXPENSE -
008080*    IT IS SIMPLY LEFT OUT OF EVERY BALANCE AND TOTAL.
008090     EXIT.
008100
008110*
008120* NET BALANCE POST. PAYER IS CREDITED THE FULL AMOUNT;
008130* EACH SPLIT PARTICIPANT IS DEBITED THEIR ALLOCATED SHARE.  THE
008140* PAYER MAY ALSO APPEAR AS A PARTICIPANT, IN WHICH CASE BOTH
008150* POSTINGS APPLY (PER THE 03/18/1992 FIX, CHANGE LOG 0014) -
008160* THE NET EFFECT ON THAT MEMBER'S BALANCE IS THE DIFFERENCE
008170* BETWEEN WHAT THEY PAID AND WHAT THEY OWE.
008180*
008190 500-POST-BALANCES.
008200     MOVE 1 TO WS-SUBSCRIPT-1.
008210     PERFORM 510-FIND-AND-CREDIT-PAYER THRU 510-FIND-EXIT
008220         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
008230         UNTIL WS-SUBSCRIPT-1 > WS-ROSTER-COUNT.
008240     MOVE 1 TO WS-SUBSCRIPT-2.
008250     PERFORM 520-POST-ONE-SPLIT THRU 520-POST-EXIT
008260         VARYING WS-SUBSCRIPT-2 FROM 1 BY 1
008270         UNTIL WS-SUBSCRIPT-2 > WS-SPLIT-COUNT.
008280 500-POST-EXIT.
008290*    BOTH LOOPS ABOVE SHARE WS-SUBSCRIPT-1 - THE FIRST LOOP IS
008300*    FULLY FINISHED BEFORE THE SECOND LOOP REUSES THE FIELD.
008310     EXIT.
008320
008330*
008340* SCAN THE ROSTER FOR THE ENTRY MATCHING THE EXPENSE'S PAYER
008350* AND CREDIT THE FULL EXPENSE AMOUNT TO THAT MEMBER'S RUNNING
008360* BALANCE.  THE PAYER IS ALWAYS A ROSTER MEMBER BY THE TIME
008370* CONTROL REACHES HERE - GPALLOC'S 210-CHECK-PAYER-IN-ROSTER
008380* ALREADY PROVED IT DURING VALIDATION.
008390*
008400 510-FIND-AND-CREDIT-PAYER.
008410     IF WS-ROSTER-USER-ID (WS-SUBSCRIPT-1) = GPX-PAYER-ID
008420         ADD GPX-AMOUNT
008430             TO WS-ROSTER-BALANCE (WS-SUBSCRIPT-1).
008440 510-FIND-EXIT.
008450*    AT MOST ONE ROSTER ENTRY CAN MATCH - USER-ID IS UNIQUE
008460*    WITHIN A GROUP - SO THE CREDIT IS NEVER POSTED TWICE.
008470     EXIT.
008480
008490*
008500* FOR ONE SPLIT-RESULT ENTRY, SCAN THE ROSTER AND DEBIT THE
008510* MATCHING MEMBER'S BALANCE BY THAT PARTICIPANT'S SHARE.
008520*
008530 520-POST-ONE-SPLIT.
008540     MOVE 1 TO WS-SUBSCRIPT-1.
008550     PERFORM 530-DEBIT-IF-MATCH THRU 530-DEBIT-EXIT
008560         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
008570         UNTIL WS-SUBSCRIPT-1 > WS-ROSTER-COUNT.
008580 520-POST-EXIT.
008590*    WS-SUBSCRIPT-2, SET BY 500-POST-BALANCES BEFORE THIS
008600*    PARAGRAPH IS FIRST PERFORMED, IS LEFT UNCHANGED HERE.
008610     EXIT.
008620
008630*
008640* TEST ONE ROSTER ENTRY AGAINST THE CURRENT SPLIT PARTICIPANT
008650* AND DEBIT ON A MATCH.  WS-SUBSCRIPT-1 WALKS THE ROSTER HERE
008660* WHILE WS-SUBSCRIPT-2 (SET BY THE CALLING PARAGRAPH) HOLDS
008670* THE FIXED SPLIT-RESULT INDEX FOR THIS PASS.
008680*
008690 530-DEBIT-IF-MATCH.
008700     IF WS-ROSTER-USER-ID (WS-SUBSCRIPT-1) =
008710             WS-SPLIT-USER-ID (WS-SUBSCRIPT-2)
008720         SUBTRACT WS-SPLIT-AMOUNT (WS-SUBSCRIPT-2)
008730             FROM WS-ROSTER-BALANCE (WS-SUBSCRIPT-1).
008740 530-DEBIT-EXIT.
008750*    A PARTICIPANT NOT FOUND IN THE ROSTER CANNOT OCCUR HERE -
008760*    GPALLOC ALREADY VALIDATED EVERY SPLIT MEMBER.
008770     EXIT.
008780
008790*
008800* PRINT A GROUP'S REPORT SECTION: HEADING, MEMBER
008810* BALANCES, SETTLEMENTS, AND THE GROUP FOOTING.  THIS IS
008820* ALSO WHERE GPMINCF IS CALLED - ONCE PER GROUP, NEVER PER
008830* EXPENSE - SO THE MINIMUM-TRANSFER MATCH SEES EVERY MEMBER'S
008840* FINAL NET BALANCE FOR THE GROUP, NOT A PARTIAL ONE.  THIS
008850* PARAGRAPH IS PERFORMED EXACTLY ONCE PER GROUP FROM TWO
008860* PLACES - 280-GROUP-BREAK FOR EVERY GROUP BUT THE FIRST, AND
008870* 000-MAIN-CONTROL FOR THE LAST GROUP ON THE FILE.
008880*
008890 600-PRINT-GROUP-SECTION.
008900     MOVE WS-CURRENT-GROUP-ID TO GHL-GROUP-ID OF
008910             WS-GROUP-HEADING-LINE.
008920     MOVE WS-CURRENT-GROUP-NAME TO GHL-GROUP-NAME OF
008930             WS-GROUP-HEADING-LINE.
008940     WRITE RPT-PRINT-REC FROM WS-GROUP-HEADING-LINE.
008950     MOVE 1 TO WS-SUBSCRIPT-1.
008960     PERFORM 610-PRINT-MEMBER-LINE THRU 610-PRINT-EXIT
008970         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
008980         UNTIL WS-SUBSCRIPT-1 > WS-ROSTER-COUNT.
008990     PERFORM 630-BUILD-BALANCE-TABLE THRU 630-BUILD-EXIT.
009000     CALL "GPMINCF" USING WS-BALANCE-TABLE WS-SETTLEMENT-TABLE.
009010     MOVE 1 TO WS-SUBSCRIPT-1.
009020     PERFORM 640-EMIT-SETTLEMENT THRU 640-EMIT-EXIT
009030         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
009040         UNTIL WS-SUBSCRIPT-1 > WS-SETTLE-COUNT.
009050     PERFORM 650-PRINT-GROUP-FOOTING THRU 650-FOOTING-EXIT.
009060     ADD 1 TO WS-GRAND-GROUP-COUNT.
009070     ADD WS-GROUP-EXPENSE-COUNT TO WS-GRAND-EXPENSE-COUNT.
009080     ADD WS-GROUP-REJECT-COUNT TO WS-GRAND-REJECT-COUNT.
009090 600-PRINT-EXIT.
009100*    WS-SETTLE-COUNT FROM THIS CALL IS STILL AVAILABLE HERE
009110*    FOR 650-PRINT-GROUP-FOOTING TO PICK UP BELOW.
009120     EXIT.
009130
009140*
009150* FORMAT AND WRITE ONE MEMBER'S BALANCE LINE.  MDL-BALANCE
009160* CARRIES A TRAILING MINUS SIGN SO A NEGATIVE (OWES MONEY)
009170* BALANCE PRINTS VISIBLY DIFFERENT FROM A POSITIVE ONE.
009180*
009190 610-PRINT-MEMBER-LINE.
009200     MOVE WS-ROSTER-USER-ID (WS-SUBSCRIPT-1)
009210         TO MDL-USER-ID OF WS-MEMBER-DETAIL-LINE.
009220     MOVE WS-ROSTER-USER-NAME (WS-SUBSCRIPT-1)
009230         TO MDL-USER-NAME OF WS-MEMBER-DETAIL-LINE.
009240     MOVE WS-ROSTER-BALANCE (WS-SUBSCRIPT-1)
009250         TO MDL-BALANCE OF WS-MEMBER-DETAIL-LINE.
009260     WRITE RPT-PRINT-REC FROM WS-MEMBER-DETAIL-LINE.
009270 610-PRINT-EXIT.
009280*    ONE LINE IS WRITTEN PER ROSTER ENTRY, REGARDLESS OF
009290*    WHETHER THAT MEMBER'S BALANCE ENDED UP AT ZERO.
009300     EXIT.
009310
009320*
009330* COPY THE ROSTER'S NONZERO BALANCES INTO THE BALANCE TABLE
009340* GPMINCF EXPECTS (ITS LINKAGE SHAPE).  A MEMBER WHOSE BALANCE
009350* NETTED TO EXACTLY ZERO NEEDS NO SETTLEMENT AND IS LEFT OUT
009360* OF THE TABLE ENTIRELY.
009370*
009380 630-BUILD-BALANCE-TABLE.
009390     MOVE ZERO TO WS-BAL-COUNT.
009400     MOVE 1 TO WS-SUBSCRIPT-1.
009410     PERFORM 635-COPY-ONE-BALANCE THRU 635-COPY-EXIT
009420         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
009430         UNTIL WS-SUBSCRIPT-1 > WS-ROSTER-COUNT.
009440 630-BUILD-EXIT.
009450*    WS-BAL-COUNT MAY BE SMALLER THAN WS-ROSTER-COUNT - ZERO
009460*    BALANCE MEMBERS SIMPLY LEAVE NO ENTRY IN THIS TABLE.
009470     EXIT.
009480
009490*
009500* TEST ONE ROSTER MEMBER'S BALANCE AND APPEND IT TO THE
009510* BALANCE TABLE ONLY WHEN IT IS NOT ZERO.
009520*
009530 635-COPY-ONE-BALANCE.
009540     IF WS-ROSTER-BALANCE (WS-SUBSCRIPT-1) NOT = ZERO
009550         ADD 1 TO WS-BAL-COUNT
009560         MOVE WS-ROSTER-USER-ID (WS-SUBSCRIPT-1)
009570             TO WS-BAL-USER-ID (WS-BAL-COUNT)
009580         MOVE WS-ROSTER-BALANCE (WS-SUBSCRIPT-1)
009590             TO WS-BAL-AMOUNT (WS-BAL-COUNT).
009600 635-COPY-EXIT.
009610*    A BALANCE OF EXACTLY ZERO IS LEFT OUT OF THE TABLE -
009620*    THAT MEMBER NEITHER PAYS NOR RECEIVES A TRANSFER.
009630     EXIT.
009640
009650*
009660* WRITE ONE SETTLEMENT RECORD AND ITS MATCHING REPORT DETAIL
009670* LINE, THEN ROLL THE AMOUNT AND COUNT INTO THE GRAND TOTALS
009680* (CHANGE LOG 0066 - THE GRAND SETTLE COUNT USED TO COME IN
009690* NONZERO FROM THE GPMINCF CALL WHEN A GROUP NETTED TO ZERO,
009700* BUT THAT WAS FIXED INSIDE GPMINCF ITSELF, NOT HERE).
009710*
009720 640-EMIT-SETTLEMENT.
009730     MOVE WS-CURRENT-GROUP-ID TO GST-GROUP-ID.
009740     MOVE WS-SETTLE-PAYER-ID (WS-SUBSCRIPT-1) TO GST-PAYER-ID.
009750     MOVE WS-SETTLE-PAYEE-ID (WS-SUBSCRIPT-1) TO GST-PAYEE-ID.
009760     MOVE WS-SETTLE-AMOUNT (WS-SUBSCRIPT-1) TO GST-AMOUNT.
009770     MOVE 'N' TO GST-SETTLED-FLAG-CDE.
009780     WRITE GST-SETTLEMENT-REC.
009790     PERFORM 645-FIND-PAYER-NAME THRU 645-PAYER-EXIT.
009800     PERFORM 646-FIND-PAYEE-NAME THRU 646-PAYEE-EXIT.
009810     MOVE WS-SETTLE-AMOUNT (WS-SUBSCRIPT-1)
009820         TO SDL-AMOUNT OF WS-SETTLEMENT-DETAIL-LINE.
009830     WRITE RPT-PRINT-REC FROM WS-SETTLEMENT-DETAIL-LINE.
009840     ADD WS-SETTLE-AMOUNT (WS-SUBSCRIPT-1)
009850         TO WS-GRAND-AMOUNT-SETTLED.
009860     ADD 1 TO WS-GRAND-SETTLE-COUNT.                              CL0066  
009870 640-EMIT-EXIT.
009880     EXIT.
009890
009900*
009910* LOOK UP THE PAYER'S NAME IN THE ROSTER SO THE REPORT LINE
009920* CAN SHOW A NAME INSTEAD OF A BARE USER-ID.
009930*
009940 645-FIND-PAYER-NAME.
009950     MOVE 1 TO WS-SUBSCRIPT-2.
009960     PERFORM 647-COPY-PAYER-IF-MATCH THRU 647-COPY-EXIT
009970         VARYING WS-SUBSCRIPT-2 FROM 1 BY 1
009980         UNTIL WS-SUBSCRIPT-2 > WS-ROSTER-COUNT.
009990 645-PAYER-EXIT.
010000*    THE PAYER IS ALWAYS FOUND - EVERY SETTLEMENT PAYER-ID
010010*    CAME OUT OF THE SAME BALANCE TABLE THE ROSTER BUILT.
010020     EXIT.
010030
010040*
010050* TEST ONE ROSTER ENTRY AGAINST THE SETTLEMENT'S PAYER-ID AND
010060* COPY THE NAME ON A MATCH.
010070*
010080 647-COPY-PAYER-IF-MATCH.
010090     IF WS-ROSTER-USER-ID (WS-SUBSCRIPT-2) =
010100             WS-SETTLE-PAYER-ID (WS-SUBSCRIPT-1)
010110         MOVE WS-ROSTER-USER-NAME (WS-SUBSCRIPT-2)
010120             TO SDL-PAYER-NAME OF WS-SETTLEMENT-DETAIL-LINE.
010130 647-COPY-EXIT.
010140*    SDL-PAYER-NAME IS LEFT AS SPACES IF NO MATCH IS EVER
010150*    FOUND, WHICH SHOULD NOT HAPPEN IN NORMAL PROCESSING.
010160     EXIT.
010170
010180*
010190* LOOK UP THE PAYEE'S NAME IN THE ROSTER, SAME AS THE PAYER
010200* LOOKUP ABOVE BUT KEYED ON THE SETTLEMENT'S PAYEE-ID.
010210*
010220 646-FIND-PAYEE-NAME.
010230     MOVE 1 TO WS-SUBSCRIPT-2.
010240     PERFORM 648-COPY-PAYEE-IF-MATCH THRU 648-COPY-EXIT
010250         VARYING WS-SUBSCRIPT-2 FROM 1 BY 1
010260         UNTIL WS-SUBSCRIPT-2 > WS-ROSTER-COUNT.
010270 646-PAYEE-EXIT.
010280*    SAME REASONING AS 645-FIND-PAYER-NAME ABOVE, KEYED ON
010290*    THE PAYEE-ID INSTEAD OF THE PAYER-ID.
010300     EXIT.
010310
010320*
010330* TEST ONE ROSTER ENTRY AGAINST THE SETTLEMENT'S PAYEE-ID AND
010340* COPY THE NAME ON A MATCH.
010350*
010360 648-COPY-PAYEE-IF-MATCH.
010370     IF WS-ROSTER-USER-ID (WS-SUBSCRIPT-2) =
010380             WS-SETTLE-PAYEE-ID (WS-SUBSCRIPT-1)
010390         MOVE WS-ROSTER-USER-NAME (WS-SUBSCRIPT-2)
010400             TO SDL-PAYEE-NAME OF WS-SETTLEMENT-DETAIL-LINE.
010410 648-COPY-EXIT.
010420*    SDL-PAYEE-NAME IS LEFT AS SPACES IF NO MATCH IS EVER
010430*    FOUND, WHICH SHOULD NOT HAPPEN IN NORMAL PROCESSING.
010440     EXIT.
010450
010460*
010470* PRINT THE GROUP FOOTING LINE (EXPENSE COUNT, REJECT COUNT,
010480* EXPENSE TOTAL, SETTLEMENT COUNT) FOLLOWED BY ONE BLANK LINE
010490* TO SEPARATE THIS GROUP'S SECTION FROM THE NEXT.
010500*
010510 650-PRINT-GROUP-FOOTING.
010520     MOVE WS-GROUP-EXPENSE-COUNT
010530         TO GFL-EXP-COUNT OF WS-GROUP-FOOTING-LINE.
010540     MOVE WS-GROUP-REJECT-COUNT
010550         TO GFL-REJ-COUNT OF WS-GROUP-FOOTING-LINE.
010560     MOVE WS-GROUP-EXPENSE-TOTAL
010570         TO GFL-EXP-TOTAL OF WS-GROUP-FOOTING-LINE.
010580     MOVE WS-SETTLE-COUNT
010590         TO GFL-SET-COUNT OF WS-GROUP-FOOTING-LINE.
010600     WRITE RPT-PRINT-REC FROM WS-GROUP-FOOTING-LINE.
010610     WRITE RPT-PRINT-REC FROM WS-BLANK-LINE.
010620 650-FOOTING-EXIT.
010630*    THE BLANK LINE WRITTEN ABOVE IS WHAT SEPARATES EACH
010640*    GROUP'S SECTION FROM THE NEXT ON THE PRINTED REPORT.
010650     EXIT.
010660
010670*
010680* PAGE HEADING, PRINTED ONCE AT RUN START.  THIS SUITE
010690* NEVER PRINTS A SECOND PAGE HEADING - THE REPORT IS MEANT TO
010700* RUN CONTINUOUSLY DOWN THE PAGE, GROUP AFTER GROUP, WITH
010710* WS-PAGE-COUNT CARRIED FOR FUTURE USE IF A GROUP-PER-PAGE
010720* LAYOUT IS EVER REQUESTED.
010730*
010740 700-PRINT-PAGE-HEADING.
010750     MOVE WS-CURRENT-MM TO PHL-RUN-MM OF WS-PAGE-HEADING-LINE.
010760     MOVE WS-CURRENT-DD TO PHL-RUN-DD OF WS-PAGE-HEADING-LINE.
010770     MOVE WS-CURRENT-CC TO PHL-RUN-CC OF WS-PAGE-HEADING-LINE.
010780     MOVE WS-CURRENT-YY TO PHL-RUN-YY OF WS-PAGE-HEADING-LINE.
010790     WRITE RPT-PRINT-REC FROM WS-PAGE-HEADING-LINE
010800         AFTER ADVANCING TOP-OF-FORM.
010810     WRITE RPT-PRINT-REC FROM WS-BLANK-LINE.
010820     ADD 1 TO WS-PAGE-COUNT.
010830 700-HEADING-EXIT.
010840*    WS-PAGE-COUNT IS NOT YET USED TO TRIGGER A SECOND
010850*    HEADING - IT IS CARRIED FOR THAT FUTURE ENHANCEMENT.
010860     EXIT.
010870
010880*
010890* GRAND TOTAL FOOTING, PRINTED AFTER THE LAST GROUP.
010900* THESE FIVE FIGURES ARE THE WHOLE-RUN SUMMARY TREASURY USES
010910* TO RECONCILE THE REPORT AGAINST THE SETTLEMENTS FILE.
010920*
010930 900-PRINT-FINAL-TOTALS.
010940     MOVE WS-GRAND-GROUP-COUNT
010950         TO FFL-GRP-COUNT OF WS-FINAL-FOOTING-LINE.
010960     MOVE WS-GRAND-EXPENSE-COUNT
010970         TO FFL-EXP-COUNT OF WS-FINAL-FOOTING-LINE.
010980     MOVE WS-GRAND-REJECT-COUNT
010990         TO FFL-REJ-COUNT OF WS-FINAL-FOOTING-LINE.
011000     MOVE WS-GRAND-SETTLE-COUNT
011010         TO FFL-SET-COUNT OF WS-FINAL-FOOTING-LINE.
011020     MOVE WS-GRAND-AMOUNT-SETTLED
011030         TO FFL-AMT-SETTLED OF WS-FINAL-FOOTING-LINE.
011040     WRITE RPT-PRINT-REC FROM WS-FINAL-FOOTING-LINE.
011050 900-FINAL-EXIT.
011060*    THIS LINE IS THE LAST DETAIL WRITTEN TO THE REPORT FILE
011070*    BEFORE 950-TERMINATE CLOSES IT.
011080     EXIT.
011090
011100*
011110* RUN-CLOSE HOUSEKEEPING.  CLOSES ALL FIVE FILES IN THE SAME
011120* ORDER THEY WERE OPENED IN 050-INITIALIZE.
011130*
011140 950-TERMINATE.
011150     CLOSE MEMBERS.
011160     CLOSE EXPENSES.
011170     CLOSE SETTLEMENTS.
011180     CLOSE REJECTS.
011190     CLOSE SETTLE-REPORT.
011200 950-TERMINATE-EXIT.
011210*    THIS IS THE LAST PARAGRAPH PERFORMED BEFORE STOP RUN IN
011220*    000-MAIN-CONTROL.
011230     EXIT.
011240
011250*****************************************************************
011260* END OF PROGRAM GPSETTLE.
011270*
011280* SUBPROGRAMS CALLED FROM THIS DRIVER:
011290*   GPALLOC        - ONE CALL PER EXPENSE, FROM 300-VALIDATE-
011300*                    AND-ALLOCATE.  PARAMETER LIST MUST MATCH
011310*                    GPALLOC'S LINKAGE SECTION ORDER EXACTLY -
011320*                    EXPENSE RECORD, ROSTER TABLE, SPLIT
011330*                    RESULT TABLE, VALID FLAG, REJECT REASON.
011340*   GPMINCF        - ONE CALL PER GROUP BREAK, FROM 600-PRINT-
011350*                    GROUP-SECTION.  PARAMETER LIST IS THE
011360*                    BALANCE TABLE FOLLOWED BY THE SETTLEMENT
011370*                    TABLE, IN THAT ORDER, MATCHING GPMINCF'S
011380*                    OWN LINKAGE SECTION.
011390*****************************************************************
